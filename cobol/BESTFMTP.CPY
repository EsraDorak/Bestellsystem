000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = BESTFMTP                                  *
000400*                                                                *
000500* DESCRIPTIVE NAME = Bestellsystem - Formatter Linkage Parm      *
000600*                                                                *
000700* FUNCTION =                                                     *
000800*      Parameter area passed CALL ... USING BESTFMTP-PARMS       *
000900*      between BEST0001 and the BEST0003 Formatter subprogram.   *
001000*                                                                *
001100*      FMTP-FUNCTION = 'M' - MONEY  (fmtPrice / fmtDecimal)       *
001200*          IN  : FMTP-STYLE (0-7), FMTP-CENTS                    *
001300*          OUT : FMTP-RESULT                                     *
001400*      FMTP-FUNCTION = 'N' - CUSTOMER NAME                       *
001500*          IN  : FMTP-STYLE (0-5, 10-15), FMTP-FIRST-NAME,       *
001600*                FMTP-LAST-NAME                                  *
001700*          OUT : FMTP-RESULT                                     *
001800*      FMTP-FUNCTION = 'C' - CONTACT LIST                        *
001900*          IN  : FMTP-STYLE (0-2), FMTP-CONTACT-COUNT,           *
002000*                FMTP-CONTACT-LIST (OCCURS 5)                    *
002100*          OUT : FMTP-RESULT                                     *
002200*                                                                *
002300*----------------------------------------------------------------*
002400* CHANGE ACTIVITY :                                              *
002500*                                                                *
002600*   PN= DATE   AUTHOR          REQUEST : REMARKS                 *
002700*   $D0 880505 H.KRUEGER       WO-4481 : ORIGINAL COPYBOOK       *
002800*   $D1 990614 R.WEISS         WO-6019 : Y2K - NO DATE FIELDS    *
002900*                                        HELD HERE, NONE AFFECTED*
003000*                                                                *
003100******************************************************************
003200*
003300 01  BESTFMTP-PARMS.
003400     05  FMTP-FUNCTION           PIC X(01).
003500         88  FMTP-FN-MONEY           VALUE 'M'.
003600         88  FMTP-FN-NAME            VALUE 'N'.
003700         88  FMTP-FN-CONTACT         VALUE 'C'.
003800     05  FMTP-RETURN-CODE        PIC 9(02) COMP.
003900         88  FMTP-RC-OK              VALUE 0.
004000     05  FMTP-STYLE              PIC 9(02) COMP.
004100     05  FMTP-CENTS              PIC S9(09) COMP-3.
004200     05  FMTP-FIRST-NAME         PIC X(20).
004300     05  FMTP-LAST-NAME          PIC X(20).
004400     05  FMTP-CONTACT-COUNT      PIC 9(02) COMP.
004500     05  FMTP-CONTACT-LIST OCCURS 5 TIMES
004600                           PIC X(30).
004700     05  FMTP-RESULT             PIC X(40).
004800     05  FILLER                  PIC X(08).
