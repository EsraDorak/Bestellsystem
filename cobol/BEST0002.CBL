000100*****************************************************************
000200*                                                               *
000300* PROGRAM NAME = BEST0002                                      *
000400*                                                               *
000500* DESCRIPTIVE NAME = Bestellsystem Order Processing Batch -     *
000600*                     Order Value / VAT Calculator              *
000700*                                                               *
000800*****************************************************************
000900*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    BEST0002.
001200 AUTHOR.        H. KRUEGER.
001300 INSTALLATION.  DATENVERARBEITUNG ZENTRALE.
001400 DATE-WRITTEN.  APRIL 1988.
001500 DATE-COMPILED.
001600 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001700*
001800*****************************************************************
001900*     CHANGE ACTIVITY
002000*
002100*      DATE    AUTHOR          REQUEST    DESCRIPTION
002200*     -------- --------------- ---------- --------------------------
002300*     880412   H.KRUEGER       WO-4470    ORIGINAL PROGRAM - ITEM
002400*                                         VALUE AND ITEM VAT ONLY
002500*     880918   H.KRUEGER       WO-4502    ADD VAT-FROM-GROSS UTILITY
002600*                                         FUNCTION FOR THE ORDER-
002700*                                         TOTALS ROUTINE IN BEST0001
002800*     890227   H.KRUEGER       WO-4611    ROUNDING RULE CORRECTED -
002900*                                         ROUND THE NET AMOUNT, THEN
003000*                                         DERIVE VAT BY SUBTRACTION,
003100*                                         NOT THE OTHER WAY ROUND
003200*     910305   M.OBERMEYER     WO-4980    REJECT ZERO UNITS WITH
003300*                                         RETURN CODE 8
003400*     921103   M.OBERMEYER     WO-5528    TAX CLASS TABLE MOVED TO
003500*                                         COMMON COPYBOOK BESTLIT SO
003600*                                         BEST0001 SEES THE SAME RATES
003700*     990614   R.WEISS         WO-6019    Y2K REVIEW - NO WINDOWED
003800*                                         DATE ARITHMETIC IN THIS
003900*                                         PROGRAM, NOTHING TO CHANGE
004000*     031118   R.WEISS         WO-6640    GNUCOBOL PORT - NO SOURCE
004100*                                         CHANGES REQUIRED
004150*     040305   R.WEISS         WO-6701    ADD 77-LEVEL CALC-STATUS
004160*                                         SWITCH - SAME DUMP-READING
004170*                                         AID ADDED TO BEST0001/0003
004200*
004300*****************************************************************
004400*     FUNCTION
004500*
004600*     Callable order-arithmetic subprogram for the Bestellsystem
004700*     batch. Two entry functions, selected by CALP-FUNCTION in the
004800*     BESTCALP linkage area:
004900*
005000*       'V' - given a unit price (gross cents), a unit count and a
005100*             tax class, return the item value (price * units) and
005200*             the VAT included in that value, rounded half-up to
005300*             the nearest cent.
005400*       'G' - given any gross amount and a tax class, return the
005500*             VAT included in that amount (the "VAT-from-gross"
005600*             utility used by the order grand-total routine).
005700*
005800*     Both functions round by rounding the NET amount to the
005900*     nearest cent first, then taking VAT as GROSS minus that
006000*     rounded NET - this is arithmetically identical to rounding
006100*     GROSS - GROSS/(1+r) directly, and is the form WO-4611 fixed
006200*     this program to use.
006300*****************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS TAX-CLASS-CHARS IS 'V' 'R' 'F'
006900     UPSI-0 ON STATUS IS CALP-TRACE-ON
007000            OFF STATUS IS CALP-TRACE-OFF.
007100*
007200 DATA DIVISION.
007300 WORKING-STORAGE SECTION.
007400*
007500*    DEBUG EYE-CATCHER - AIDS DUMP READING, SAME CONVENTION AS
007600*    THE NACT SUITE THIS SHOP MAINTAINS FOR THE CICS APPLICATIONS.
007700*
007800 01  WS-DEBUG-DETAILS.
007900     05  FILLER                    PIC X(30)
008000             VALUE 'BEST0002----WORKING STORAGE'.
008100     05  WS-CALL-COUNT             PIC S9(07) COMP-3 VALUE +0.
008200     05  FILLER                    PIC X(08) VALUE SPACES.
008220*
008240*    WO-6701 - STANDALONE DUMP-READING AID - SHOWS WHICH FUNCTION
008250*    THIS CALL IS CURRENTLY WORKING ON WHEN A DUMP IS TAKEN.
008260*
008280 77  WS-CALC-STATUS            PIC X(20) VALUE 'ENTRY'.
008300*
008400 01  WS-RATE-WORK.
008500     05  WS-TAX-PCT                PIC 9(02)V9.
008600     05  WS-TAX-PCT-X REDEFINES WS-TAX-PCT
008700                                   PIC 9(03).
008800     05  WS-TAX-FRACTION           PIC 9(01)V999.
008900     05  WS-DIVISOR                PIC 9(01)V999.
009000     05  WS-NET-AMOUNT             PIC S9(09) COMP-3.
009050*
009060*    UNSIGNED DUMP VIEW OF THE NET AMOUNT - READ BY THE UPSI-0
009070*    TRACE DISPLAY WHEN THE OPERATOR RUNS WITH THE TRACE SWITCH ON.
009080*
009090     05  WS-NET-DISPLAY REDEFINES WS-NET-AMOUNT
009095                                   PIC 9(09) COMP-3.
009100     05  WS-TABLE-SUB              PIC S9(04) COMP.
009200     05  FILLER                    PIC X(06) VALUE SPACES.
009300*
009400 01  WS-GROSS-ALT-VIEW.
009500     05  WS-GROSS-SIGNED           PIC S9(09) COMP-3.
009600     05  WS-GROSS-UNSIGNED REDEFINES WS-GROSS-SIGNED
009700                                   PIC 9(09) COMP-3.
009800     05  FILLER                    PIC X(04) VALUE SPACES.
009900*
010000     COPY BESTLIT.
010100*
010200 LINKAGE SECTION.
010300     COPY BESTCALP.
010400*
010500*****************************************************************
010600 PROCEDURE DIVISION USING BESTCALP-PARMS.
010700*****************************************************************
010800*
010900 000-CALCULATE-MAIN.
011000     ADD +1 TO WS-CALL-COUNT.
011100     MOVE 0 TO CALP-RETURN-CODE.
011150     MOVE 'DISPATCHING' TO WS-CALC-STATUS.
011200     EVALUATE TRUE
011300         WHEN CALP-FN-ITEM-VALUE
011320             MOVE 'ITEM VALUE FUNCTION' TO WS-CALC-STATUS
011400             PERFORM 100-COMPUTE-ITEM-VALUE THRU 100-EXIT
011500         WHEN CALP-FN-VAT-FROM-GROSS
011520             MOVE 'VAT FROM GROSS FUNCTION' TO WS-CALC-STATUS
011600             PERFORM 200-COMPUTE-VAT-FROM-GROSS THRU 200-EXIT
011700         WHEN OTHER
011750             MOVE 'UNKNOWN FUNCTION CODE' TO WS-CALC-STATUS
011800             MOVE 8 TO CALP-RETURN-CODE
011900     END-EVALUATE.
011950     MOVE 'RETURN TO CALLER' TO WS-CALC-STATUS.
012000     GOBACK.
012100*
012200 100-COMPUTE-ITEM-VALUE.
012300*
012400*    VALIDATE THE ITEM BEFORE ANY ARITHMETIC IS ATTEMPTED - A
012500*    NULL/MISSING ORDER OR ITEM IS AN ERROR PER THE BUSINESS
012600*    RULES, SIGNALLED HERE AS A ZERO UNITS CHECK.
012700*
012800     IF CALP-UNITS = 0
012900         MOVE 8 TO CALP-RETURN-CODE
013000         MOVE 0 TO CALP-ITEM-VALUE
013100         MOVE 0 TO CALP-ITEM-VAT
013200         GO TO 100-EXIT
013300     END-IF.
013400     COMPUTE CALP-ITEM-VALUE =
013500             CALP-UNIT-PRICE * CALP-UNITS.
013600     PERFORM 300-LOOKUP-TAX-CLASS THRU 300-EXIT.
013700     COMPUTE WS-NET-AMOUNT ROUNDED =
013800             CALP-ITEM-VALUE / WS-DIVISOR.
013900     COMPUTE CALP-ITEM-VAT =
014000             CALP-ITEM-VALUE - WS-NET-AMOUNT.
014100 100-EXIT.
014200     EXIT.
014300*
014400 200-COMPUTE-VAT-FROM-GROSS.
014500*
014600*    RETURN 0 WHEN GROSS IS NEGATIVE - PER THE VAT-FROM-GROSS
014700*    UTILITY RULE.
014800*
014900     MOVE CALP-GROSS-AMOUNT TO WS-GROSS-SIGNED.
015000     IF WS-GROSS-SIGNED < 0
015100         MOVE 0 TO CALP-VAT-AMOUNT
015200         GO TO 200-EXIT
015300     END-IF.
015400     PERFORM 300-LOOKUP-TAX-CLASS THRU 300-EXIT.
015500     COMPUTE WS-NET-AMOUNT ROUNDED =
015600             WS-GROSS-UNSIGNED / WS-DIVISOR.
015700     COMPUTE CALP-VAT-AMOUNT =
015800             WS-GROSS-UNSIGNED - WS-NET-AMOUNT.
015900 200-EXIT.
016000     EXIT.
016100*
016200 300-LOOKUP-TAX-CLASS.
016300*
016400*    SEQUENTIAL SCAN OF THE THREE-ENTRY VAT-RATE TABLE IN BESTLIT.
016500*    THREE ENTRIES DO NOT WARRANT A BINARY SEARCH.
016600*
016700     MOVE 070 TO WS-TAX-PCT-X.
016800     PERFORM 310-SCAN-TAX-TABLE THRU 310-EXIT
016900             VARYING WS-TABLE-SUB FROM 1 BY 1
017000             UNTIL WS-TABLE-SUB > 3.
017100     COMPUTE WS-TAX-FRACTION = WS-TAX-PCT / 100.
017200     COMPUTE WS-DIVISOR = 1 + WS-TAX-FRACTION.
017300 300-EXIT.
017400     EXIT.
017500*
017600 310-SCAN-TAX-TABLE.
017700     IF BL-TAXCLASS-CODE (WS-TABLE-SUB) = CALP-TAX-CLASS
017800         MOVE BL-TAXCLASS-PCT (WS-TABLE-SUB) TO WS-TAX-PCT
017900         MOVE 999 TO WS-TABLE-SUB
018000     END-IF.
018100 310-EXIT.
018200     EXIT.
