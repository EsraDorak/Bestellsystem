000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = BESTORD                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Bestellsystem - Order Table Entry           *
000600*                                                                *
000700* FUNCTION =                                                     *
000800*      Describes one in-memory order, built by the BEST0001      *
000900*      load paragraphs from the ORDER header input file and      *
001000*      the ORDER-ITEM line input file, the latter grouped in     *
001100*      the input deck immediately after the header they belong   *
001200*      to. One entry carries the header fields and its own       *
001300*      line-item table so the 400- order-report paragraph can    *
001400*      walk a single structure per order.                        *
001500*                                                                *
001600*----------------------------------------------------------------*
001700* CHANGE ACTIVITY :                                              *
001800*                                                                *
001900*   PN= DATE   AUTHOR          REQUEST : REMARKS                 *
002000*   $D0 880412 H.KRUEGER       WO-4473 : ORIGINAL COPYBOOK       *
002050*   $D1 911114 M.OBERMEYER     WO-5040 : RE-LEVELLED TO 05/10/15 *
002060*                                        SO BEST0001 CAN COPY    *
002070*                                        THIS STRAIGHT INTO AN   *
002080*                                        OCCURS TABLE            *
002100*   $D2 950830 T.ACHTERBERG    WO-5108 : NEST ITEM TABLE UNDER   *
002200*                                        THE ORDER HEADER ENTRY  *
002300*   $D3 990614 R.WEISS         WO-6019 : Y2K - NO DATE FIELDS    *
002400*                                        HELD HERE, NONE AFFECTED*
002900*                                                                *
003000******************************************************************
003100*
003200 05  BO-ORDER-ENTRY OCCURS 20 TIMES.
003300*
003400*    ID IS IMMUTABLE ONCE THE ENTRY IS BUILT - SEE THE 181-
003500*    LOAD-ONE-ORDER PARAGRAPH IN BEST0001.
003600*
003700     10  BO-ORD-ID               PIC X(10).
003800     10  BO-ORD-CUST-ID          PIC 9(07).
003900     10  BO-ORD-ITEM-COUNT       PIC 9(02).
004000     10  BO-ORD-ITEM-TABLE OCCURS 10 TIMES
004100                           INDEXED BY BO-ITEM-IDX.
004200         15  BO-ITEM-ART-ID      PIC X(11).
004300         15  BO-ITEM-UNITS       PIC 9(03).
004400     10  FILLER                  PIC X(10).
