000100*****************************************************************
000200*                                                               *
000300* PROGRAM NAME = BEST0001                                      *
000400*                                                               *
000500* DESCRIPTIVE NAME = Bestellsystem Order Processing Batch -     *
000600*                     Main Report Driver                        *
000700*                                                               *
000800*****************************************************************
000900*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    BEST0001.
001200 AUTHOR.        H. KRUEGER.
001300 INSTALLATION.  DATENVERARBEITUNG ZENTRALE.
001400 DATE-WRITTEN.  MARCH 1988.
001500 DATE-COMPILED.
001600 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001700*
001800*****************************************************************
001900*     CHANGE ACTIVITY
002000*
002100*      DATE    AUTHOR          REQUEST    DESCRIPTION
002200*     -------- --------------- ---------- --------------------------
002300*     880412   H.KRUEGER       WO-4470    ORIGINAL PROGRAM - LOADS
002400*                                         CUSTOMER/ARTICLE/ORDER
002500*                                         FILES AND PRINTS THE THREE
002600*                                         BASE REPORTS
002700*     880918   H.KRUEGER       WO-4502    ADD ORDER VAT/VALUE GRAND
002800*                                         TOTALS AT FOOT OF THE
002900*                                         BESTELLUNGEN REPORT
003000*     890227   H.KRUEGER       WO-4611    NAME SPLITTER REWRITTEN TO
003100*                                         HANDLE THE COMMA/SEMICOLON
003200*                                         FORM USED BY EXPORT CUSTOMERS
003300*     910305   M.OBERMEYER     WO-4980    REJECT ORDER ITEMS WITH
003400*                                         ZERO UNITS DURING LOAD
003500*     911114   M.OBERMEYER     WO-5040    ADD SORTED-BY-SURNAME
003600*                                         CUSTOMER LISTING (BUBBLE
003700*                                         SORT ON THE INDEX ARRAY,
003800*                                         NOT ON THE LOAD TABLE)
003900*     920308   M.OBERMEYER     WO-5201    ADD TOP-3-BY-PRICE ARTICLE
004000*                                         LISTING FOR THE BUYERS DESK
004100*     921103   M.OBERMEYER     WO-5528    TAX CLASS TABLE MOVED TO
004200*                                         COMMON COPYBOOK BESTLIT
004300*     950830   T.ACHTERBERG    WO-5107    CONTACT CLEANING RULE ADDED
004400*                                         (STRIP PUNCTUATION, DEDUP,
004500*                                         MINIMUM 6 CHARACTERS)
004600*     990614   R.WEISS         WO-6019    Y2K REVIEW - NO WINDOWED
004700*                                         DATE ARITHMETIC ANYWHERE IN
004800*                                         THIS PROGRAM, NOTHING TO
004900*                                         CHANGE
005000*     031118   R.WEISS         WO-6640    GNUCOBOL PORT - NO SOURCE
005100*                                         CHANGES REQUIRED
005150*     040305   R.WEISS         WO-6701    ADD 77-LEVEL PGM-STATUS
005160*                                         SWITCH SO A DUMP SHOWS
005170*                                         WHICH LOAD/PRINT STEP WAS
005180*                                         RUNNING WHEN AN ABEND HIT
005200*
005300*****************************************************************
005400*     FUNCTION
005500*
005600*     Main batch driver for the Bestellsystem order-processing run.
005700*     Reads the customer, article, order-header and order-item input
005800*     decks into working-storage tables, then produces the KUNDEN,
005900*     ARTIKEL and BESTELLUNGEN reports plus two derived listings
006000*     (customers sorted by surname, top-3 articles by price) on the
006100*     BESTRPT print file.  Order value and order VAT are computed by
006200*     the CALLed BEST0002 subprogram; money, name and contact-list
006300*     text is built by the CALLed BEST0003 subprogram.
006400*
006500*     FILES
006600*        BESTCUST  - customer master, one record per customer
006700*        BESTART   - article catalog, one record per article
006800*        BESTORD   - order header, one record per order
006900*        BESTITEM  - order line items, grouped after their order
007000*        BESTRPT   - print output, all report sections
007100*
007200*     COPYBOOKS
007300*        BESTCUST, BESTART, BESTORD  - table entry layouts
007400*        BESTLIT                    - tax class and currency tables
007500*        BESTCALP, BESTFMTP         - subprogram linkage areas
007600*
007700*     UTILITIES CALLED
007800*        BEST0002  - order value / VAT calculator
007900*        BEST0003  - money / name / contact formatter
008000*****************************************************************
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM
008500     CLASS TAX-CLASS-CHARS IS 'V' 'R' 'F'
008600     UPSI-0 ON STATUS IS BEST-TRACE-ON
008700            OFF STATUS IS BEST-TRACE-OFF.
008800*
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100     SELECT CUSTOMER-FILE   ASSIGN TO BESTCUST
009200         ACCESS IS SEQUENTIAL
009300         FILE STATUS  IS  WS-CUSTFILE-STATUS.
009400     SELECT ARTICLE-FILE    ASSIGN TO BESTART
009500         ACCESS IS SEQUENTIAL
009600         FILE STATUS  IS  WS-ARTFILE-STATUS.
009700     SELECT ORDER-FILE      ASSIGN TO BESTORD
009800         ACCESS IS SEQUENTIAL
009900         FILE STATUS  IS  WS-ORDFILE-STATUS.
010000     SELECT ORDER-ITEM-FILE ASSIGN TO BESTITEM
010100         ACCESS IS SEQUENTIAL
010200         FILE STATUS  IS  WS-ITEMFILE-STATUS.
010300     SELECT REPORT-FILE     ASSIGN TO BESTRPT
010400         FILE STATUS  IS  WS-REPORT-STATUS.
010500*
010600*****************************************************************
010700 DATA DIVISION.
010800 FILE SECTION.
010900*
011000 FD  CUSTOMER-FILE
011100     LABEL RECORDS ARE STANDARD
011200     BLOCK CONTAINS 0
011300     RECORDING MODE IS F.
011400 01  CF-CUSTOMER-RECORD.
011500     05  CF-CUST-ID              PIC 9(07).
011600     05  CF-CUST-NAME            PIC X(40).
011700     05  CF-CUST-CONTACT-COUNT   PIC 9(02).
011800     05  CF-CUST-CONTACT OCCURS 5 TIMES
011900                             PIC X(30).
012000     05  FILLER                  PIC X(10).
012100*
012200 FD  ARTICLE-FILE
012300     LABEL RECORDS ARE STANDARD
012400     BLOCK CONTAINS 0
012500     RECORDING MODE IS F.
012600 01  AF-ARTICLE-RECORD.
012700     05  AF-ART-ID               PIC X(11).
012800     05  AF-ART-DESCRIPTION      PIC X(32).
012900     05  AF-ART-UNIT-PRICE       PIC 9(07).
013000     05  AF-ART-CURRENCY         PIC X(03).
013100     05  AF-ART-TAX-CLASS        PIC X(01).
013200     05  FILLER                  PIC X(10).
013300*
013400 FD  ORDER-FILE
013500     LABEL RECORDS ARE STANDARD
013600     BLOCK CONTAINS 0
013700     RECORDING MODE IS F.
013800 01  OF-ORDER-RECORD.
013900     05  OF-ORD-ID               PIC X(10).
014000     05  OF-ORD-CUST-ID          PIC 9(07).
014100     05  OF-ORD-ITEM-COUNT       PIC 9(02).
014200     05  FILLER                  PIC X(10).
014300*
014400 FD  ORDER-ITEM-FILE
014500     LABEL RECORDS ARE STANDARD
014600     BLOCK CONTAINS 0
014700     RECORDING MODE IS F.
014800 01  IF-ITEM-RECORD.
014900     05  IF-ITEM-ORD-ID          PIC X(10).
015000     05  IF-ITEM-ART-ID          PIC X(11).
015100     05  IF-ITEM-UNITS           PIC 9(03).
015200     05  FILLER                  PIC X(10).
015300*
015400 FD  REPORT-FILE
015500     LABEL RECORDS ARE STANDARD
015600     BLOCK CONTAINS 0
015700     RECORDING MODE IS F.
015800 01  REPORT-RECORD               PIC X(132).
015900*
016000*****************************************************************
016100 WORKING-STORAGE SECTION.
016200*****************************************************************
016300*
016400 01  WS-DEBUG-DETAILS.
016500     05  FILLER                    PIC X(30)
016600             VALUE 'BEST0001----WORKING STORAGE'.
016700     05  WS-RUN-COUNT              PIC S9(07) COMP-3 VALUE +0.
016800     05  FILLER                    PIC X(08) VALUE SPACES.
016820*
016840*    WO-6701 - STANDALONE DUMP-READING AID, NOT PART OF ANY GROUP -
016850*    SET AT THE HEAD OF EACH MAJOR STEP BELOW SO A DUMP TAKEN MID-
016860*    RUN SHOWS WHICH LOAD OR PRINT PARAGRAPH WAS EXECUTING.
016870*
016880 77  WS-PGM-STATUS             PIC X(20) VALUE 'PROGRAM START'.
016900*
017000 01  WS-FIELDS.
017100     05  WS-CUSTFILE-STATUS      PIC X(02) VALUE SPACES.
017200     05  WS-ARTFILE-STATUS       PIC X(02) VALUE SPACES.
017300     05  WS-ORDFILE-STATUS       PIC X(02) VALUE SPACES.
017400     05  WS-ITEMFILE-STATUS      PIC X(02) VALUE SPACES.
017500     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.
017600     05  WS-CUST-EOF             PIC X(01) VALUE 'N'.
017700     05  WS-ART-EOF              PIC X(01) VALUE 'N'.
017800     05  WS-ORD-EOF              PIC X(01) VALUE 'N'.
017900     05  WS-ITEM-EOF             PIC X(01) VALUE 'N'.
018000         88  WS-ITEM-EOF-YES         VALUE 'Y'.
018100*
018200*    ONE ORDER-ITEM RECORD IS READ AHEAD OF WHERE IT IS FILED SO
018300*    THE ORDER LOAD PARAGRAPH CAN TELL WHEN THE ITEM DECK HAS
018400*    MOVED ON TO THE NEXT ORDER (WO-5107 READ-AHEAD PATTERN).
018500*
018600     05  WS-ITEM-PENDING         PIC X(01) VALUE 'N'.
018700         88  WS-ITEM-IS-PENDING      VALUE 'Y'.
018800     05  FILLER                  PIC X(06) VALUE SPACES.
018900*
019000 01  WS-COUNTERS.
019100     05  WS-CUSTOMER-COUNT       PIC 9(03) COMP.
019200     05  WS-ARTICLE-COUNT        PIC 9(03) COMP.
019300     05  WS-ORDER-COUNT          PIC 9(03) COMP.
019400     05  WS-CUST-SUB             PIC 9(03) COMP.
019500     05  WS-ART-SUB              PIC 9(03) COMP.
019600     05  WS-ORD-SUB              PIC 9(03) COMP.
019700     05  WS-ITEM-SUB             PIC 9(03) COMP.
019800     05  WS-CONTACT-SUB          PIC 9(02) COMP.
019900     05  WS-FOUND-SUB            PIC 9(03) COMP.
020000     05  WS-COUNT-ED             PIC ZZ9.
020100     05  FILLER                  PIC X(06) VALUE SPACES.
020200*
020300*    IN-MEMORY TABLES - BUILT ONCE AT LOAD TIME, HELD FOR THE LIFE
020400*    OF THE RUN.  SIZED WELL ABOVE THE SAMPLE-DATA VOLUME.
020500*
020600 01  WS-CUSTOMER-TABLE.
020700     COPY BESTCUST.
020800     05  FILLER                    PIC X(04) VALUE SPACES.
020900*
021000 01  WS-ARTICLE-TABLE.
021100     COPY BESTART.
021200     05  FILLER                    PIC X(04) VALUE SPACES.
021300*
021400 01  WS-ORDER-TABLE.
021500     COPY BESTORD.
021600     05  FILLER                    PIC X(04) VALUE SPACES.
021700*
021800     COPY BESTLIT.
021900*
022000*    NAME-SPLITTER WORK AREA - WO-4611.
022100*
022200 01  WS-NAME-SPLIT-WORK.
022300     05  WS-RAW-NAME               PIC X(40).
022400     05  WS-RAW-LEN                PIC S9(04) COMP.
022500     05  WS-SEP-POS                PIC S9(04) COMP.
022600     05  WS-SPACE-POS              PIC S9(04) COMP.
022700     05  WS-SCAN-POS               PIC S9(04) COMP.
022800     05  FILLER                    PIC X(06) VALUE SPACES.
022900*
023000*    GENERIC BOTH-ENDS TRIM AREA - SHARED BY THE NAME SPLITTER AND
023100*    THE CONTACT-CLEANING PARAGRAPH.
023200*
023300 01  WS-TRIM-WORK.
023400     05  WS-TRIM-FIELD             PIC X(40).
023500     05  WS-TRIM-FIELD-R REDEFINES WS-TRIM-FIELD
023600                                   PIC X(40).
023700     05  WS-TRIM-START             PIC S9(04) COMP.
023800     05  WS-TRIM-END               PIC S9(04) COMP.
023900     05  WS-TRIM-LEN               PIC S9(04) COMP.
024000     05  FILLER                    PIC X(06) VALUE SPACES.
024100*
024200*    CONTACT-CLEANING WORK AREA - WO-5107.  EACH RAW CONTACT IS
024300*    STRIPPED OF QUOTES, COMMAS, SEMICOLONS, TABS AND NEWLINES,
024400*    TRIMMED, AND REJECTED IF UNDER 6 CHARACTERS OR ALREADY ON
024500*    FILE FOR THE SAME CUSTOMER.
024600*
024700 01  WS-CONTACT-WORK.
024800     05  WS-CLEAN-CONTACT          PIC X(30).
024900     05  WS-CLEAN-LEN              PIC S9(04) COMP.
025000     05  WS-DUP-FOUND              PIC X(01).
025100         88  WS-DUP-YES                VALUE 'Y'.
025200     05  WS-DUP-SUB                PIC 9(02) COMP.
025300     05  FILLER                    PIC X(06) VALUE SPACES.
025400*
025500*    ORDER-REPORT WORK AREA - WO-4502.
025600*
025700 01  WS-ORDER-CALC-WORK.
025800     05  WS-CALC-CUST-SUB          PIC 9(03) COMP.
025900     05  WS-CALC-ART-SUB           PIC 9(03) COMP.
026000     05  WS-ORD-VALUE              PIC 9(09) COMP-3.
026100     05  WS-ORD-VALUE-X REDEFINES WS-ORD-VALUE
026200                                   PIC 9(09).
026300     05  WS-ORD-VAT                PIC 9(09) COMP-3.
026400     05  WS-GRAND-VALUE            PIC 9(09) COMP-3.
026500     05  WS-GRAND-VAT              PIC 9(09) COMP-3.
026600     05  WS-ITEM-VALUE             PIC 9(09) COMP-3.
026700     05  WS-ITEM-VAT               PIC 9(09) COMP-3.
026800     05  WS-VAT-FLAG               PIC X(01).
026900     05  FILLER                    PIC X(06) VALUE SPACES.
027000*
027100*    TABLE LOOKUP-BY-ID WORK AREA - WO-4502.
027200*
027300 01  WS-LOOKUP-WORK.
027400     05  WS-LOOKUP-CUST-ID         PIC 9(07).
027500     05  WS-LOOKUP-ART-ID          PIC X(11).
027600     05  FILLER                    PIC X(06) VALUE SPACES.
027700*
027800*    VAT-RATE-TEXT WORK AREA FOR THE ARTIKEL REPORT - WO-4470.
027900*
028000 01  WS-VAT-TEXT-WORK.
028100     05  WS-VAT-TABLE-SUB          PIC S9(04) COMP.
028200     05  WS-VAT-PCT                PIC 9(02)V9.
028300     05  WS-VAT-PCT-ED             PIC Z9.9.
028400     05  WS-VAT-PCT-ED-X REDEFINES WS-VAT-PCT-ED
028500                                   PIC X(04).
028600     05  WS-VAT-NAME               PIC X(12).
028700     05  FILLER                    PIC X(06) VALUE SPACES.
028800*
028900*    RIGHT-JUSTIFY WORK AREA - MONEY AND OTHER RIGHT-ALIGNED REPORT
029000*    COLUMNS ARE BUILT LEFT-JUSTIFIED BY BEST0003 AND MUST BE SLID
029100*    RIGHT BEFORE THEY GO IN THE PRINT LINE.
029200*
029300 01  WS-RJUST-WORK.
029400     05  WS-RJ-WIDTH               PIC S9(04) COMP.
029500     05  WS-RJ-PAD                 PIC S9(04) COMP.
029600     05  WS-RJ-BUFFER              PIC X(40) VALUE SPACES.
029700     05  FILLER                    PIC X(06) VALUE SPACES.
029800*
029900*    ORDER-ITEM UNITS TEXT - TRIMMED SO THE ITEM LINE READS "- 4
030000*    TELLER" RATHER THAN "-   4 TELLER".
030100*
030200 01  WS-UNITS-TEXT-WORK.
030300     05  WS-UNITS-ED               PIC ZZ9.
030400     05  WS-UNITS-ED-X REDEFINES WS-UNITS-ED
030500                                   PIC X(03).
030600     05  WS-UNITS-LEAD             PIC S9(04) COMP.
030700     05  WS-UNITS-SCAN-POS         PIC S9(04) COMP.
030800     05  WS-LINE-PTR               PIC S9(04) COMP.
030900     05  FILLER                    PIC X(06) VALUE SPACES.
031000*
031100*    BUBBLE-SORT WORK AREA - WO-5040 / WO-5201.  ONE SHARED INDEX
031200*    ARRAY REBUILT FOR EACH DERIVED LISTING; THE LOAD TABLES ARE
031300*    NEVER PHYSICALLY REORDERED.
031400*
031500 01  WS-SORT-WORK.
031600     05  WS-SORT-COUNT             PIC 9(03) COMP.
031700     05  WS-SORT-INDEX OCCURS 20 TIMES
031800                                   PIC 9(03) COMP.
031900     05  WS-SORT-I                 PIC S9(04) COMP.
032000     05  WS-SORT-J                 PIC S9(04) COMP.
032100     05  WS-SORT-A                 PIC 9(03) COMP.
032200     05  WS-SORT-B                 PIC 9(03) COMP.
032300     05  WS-SORT-TEMP              PIC 9(03) COMP.
032400     05  WS-SORT-SWAPPED           PIC X(01).
032500         88  WS-SORT-DID-SWAP          VALUE 'Y'.
032600     05  WS-PRINT-I                PIC S9(04) COMP.
032700     05  FILLER                    PIC X(06) VALUE SPACES.
032800*
032900*    LINKAGE COMMAREAS FOR THE TWO UTILITY SUBPROGRAMS.
033000*
033100     COPY BESTCALP.
033200     COPY BESTFMTP.
033300*
033400*    -----------------------------------------------------------
033500*    REPORT PRINT LINES - ONE 01-LEVEL GROUP PER LINE STYLE, IN
033600*    SAMOS1'S RPT-HEADER/RPT-DETAIL MANNER.
033700*    -----------------------------------------------------------
033800*
033900 01  RPT-SPACES.
034000     05  FILLER                    PIC X(132) VALUE SPACES.
034100*
034200 01  RPT-TITLE-LINE.
034300     05  RPT-TITLE-TEXT            PIC X(60) VALUE SPACES.
034400     05  FILLER                    PIC X(72) VALUE SPACES.
034500*
034600*    ---- KUNDEN (CUSTOMER) TABLE, WO-4470 -----------------------
034700*
034800 01  RPT-CUST-RULE.
034900     05  FILLER PIC X(01) VALUE '+'.
035000     05  FILLER PIC X(08) VALUE ALL '-'.
035100     05  FILLER PIC X(01) VALUE '+'.
035200     05  FILLER PIC X(32) VALUE ALL '-'.
035300     05  FILLER PIC X(01) VALUE '+'.
035400     05  FILLER PIC X(36) VALUE ALL '-'.
035500     05  FILLER PIC X(01) VALUE '+'.
035600     05  FILLER PIC X(52) VALUE SPACES.
035700 01  RPT-CUST-HEADER.
035800     05  FILLER PIC X(01) VALUE '|'.
035900     05  FILLER PIC X(08) VALUE 'Kund.-ID'.
036000     05  FILLER PIC X(01) VALUE '|'.
036100     05  FILLER PIC X(32) VALUE 'Name'.
036200     05  FILLER PIC X(01) VALUE '|'.
036300     05  FILLER PIC X(36) VALUE 'Kontakt'.
036400     05  FILLER PIC X(01) VALUE '|'.
036500     05  FILLER PIC X(52) VALUE SPACES.
036600 01  RPT-CUST-DETAIL.
036700     05  FILLER          PIC X(01) VALUE '|'.
036800     05  RPT-CUST-ID-ED  PIC ZZZZZZZ9.
036900     05  FILLER          PIC X(01) VALUE '|'.
037000     05  RPT-CUST-NAME   PIC X(32) VALUE SPACES.
037100     05  FILLER          PIC X(01) VALUE '|'.
037200     05  RPT-CUST-KONTAKT PIC X(36) VALUE SPACES.
037300     05  FILLER          PIC X(01) VALUE '|'.
037400     05  FILLER          PIC X(52) VALUE SPACES.
037500*
037600*    ---- ARTIKEL (ARTICLE) TABLE, WO-4470 -----------------------
037700*
037800 01  RPT-ART-RULE.
037900     05  FILLER PIC X(01) VALUE '+'.
038000     05  FILLER PIC X(10) VALUE ALL '-'.
038100     05  FILLER PIC X(01) VALUE '+'.
038200     05  FILLER PIC X(32) VALUE ALL '-'.
038300     05  FILLER PIC X(01) VALUE '+'.
038400     05  FILLER PIC X(10) VALUE ALL '-'.
038500     05  FILLER PIC X(01) VALUE '+'.
038600     05  FILLER PIC X(04) VALUE ALL '-'.
038700     05  FILLER PIC X(01) VALUE '+'.
038800     05  FILLER PIC X(18) VALUE ALL '-'.
038900     05  FILLER PIC X(01) VALUE '+'.
039000     05  FILLER PIC X(41) VALUE SPACES.
039100 01  RPT-ART-HEADER.
039200     05  FILLER PIC X(01) VALUE '|'.
039300     05  FILLER PIC X(10) VALUE 'Artikel-ID'.
039400     05  FILLER PIC X(01) VALUE '|'.
039500     05  FILLER PIC X(32) VALUE 'Beschreibung'.
039600     05  FILLER PIC X(01) VALUE '|'.
039700     05  FILLER PIC X(10) VALUE '     Preis'.
039800     05  FILLER PIC X(01) VALUE '|'.
039900     05  FILLER PIC X(04) VALUE ' CUR'.
040000     05  FILLER PIC X(01) VALUE '|'.
040100     05  FILLER PIC X(18) VALUE 'Mehrwertsteuersatz'.
040200     05  FILLER PIC X(01) VALUE '|'.
040300     05  FILLER PIC X(41) VALUE SPACES.
040400 01  RPT-ART-DETAIL.
040500     05  FILLER            PIC X(01) VALUE '|'.
040600     05  RPT-ART-ID        PIC X(10) VALUE SPACES.
040700     05  FILLER            PIC X(01) VALUE '|'.
040800     05  RPT-ART-DESC      PIC X(32) VALUE SPACES.
040900     05  FILLER            PIC X(01) VALUE '|'.
041000     05  RPT-ART-PRICE     PIC X(10) VALUE SPACES.
041100     05  FILLER            PIC X(01) VALUE '|'.
041200     05  RPT-ART-CUR       PIC X(04) VALUE SPACES.
041300     05  FILLER            PIC X(01) VALUE '|'.
041400     05  RPT-ART-VAT       PIC X(18) VALUE SPACES.
041500     05  FILLER            PIC X(01) VALUE '|'.
041600     05  FILLER            PIC X(41) VALUE SPACES.
041700*
041800*    ---- BESTELLUNGEN (ORDER) TABLE, WO-4502 --------------------
041900*
042000 01  RPT-ORD-RULE.
042100     05  FILLER PIC X(01) VALUE '+'.
042200     05  FILLER PIC X(10) VALUE ALL '-'.
042300     05  FILLER PIC X(01) VALUE '+'.
042400     05  FILLER PIC X(25) VALUE ALL '-'.
042500     05  FILLER PIC X(01) VALUE '+'.
042600     05  FILLER PIC X(08) VALUE ALL '-'.
042700     05  FILLER PIC X(01) VALUE '+'.
042800     05  FILLER PIC X(01) VALUE ALL '-'.
042900     05  FILLER PIC X(01) VALUE '+'.
043000     05  FILLER PIC X(12) VALUE ALL '-'.
043100     05  FILLER PIC X(01) VALUE '+'.
043200     05  FILLER PIC X(08) VALUE ALL '-'.
043300     05  FILLER PIC X(01) VALUE '+'.
043400     05  FILLER PIC X(12) VALUE ALL '-'.
043500     05  FILLER PIC X(01) VALUE '+'.
043600     05  FILLER PIC X(30) VALUE SPACES.
043700 01  RPT-ORD-HEADER.
043800     05  FILLER PIC X(01) VALUE '|'.
043900     05  FILLER PIC X(10) VALUE 'Bestell-ID'.
044000     05  FILLER PIC X(01) VALUE '|'.
044100     05  FILLER PIC X(25) VALUE 'Bestellungen'.
044200     05  FILLER PIC X(01) VALUE '|'.
044300     05  FILLER PIC X(08) VALUE '    MwSt'.
044400     05  FILLER PIC X(01) VALUE '|'.
044500     05  FILLER PIC X(01) VALUE '*'.
044600     05  FILLER PIC X(01) VALUE '|'.
044700     05  FILLER PIC X(12) VALUE '       Preis'.
044800     05  FILLER PIC X(01) VALUE '|'.
044900     05  FILLER PIC X(08) VALUE '    MwSt'.
045000     05  FILLER PIC X(01) VALUE '|'.
045100     05  FILLER PIC X(12) VALUE '      Gesamt'.
045200     05  FILLER PIC X(01) VALUE '|'.
045300     05  FILLER PIC X(30) VALUE SPACES.
045400 01  RPT-ORD-DETAIL.
045500     05  FILLER              PIC X(01) VALUE '|'.
045600     05  RPT-ORD-ID          PIC X(10) VALUE SPACES.
045700     05  FILLER              PIC X(01) VALUE '|'.
045800     05  RPT-ORD-LINE        PIC X(25) VALUE SPACES.
045900     05  FILLER              PIC X(01) VALUE '|'.
046000     05  RPT-ORD-ITEM-VAT    PIC X(08) VALUE SPACES.
046100     05  FILLER              PIC X(01) VALUE '|'.
046200     05  RPT-ORD-VAT-FLAG    PIC X(01) VALUE SPACE.
046300     05  FILLER              PIC X(01) VALUE '|'.
046400     05  RPT-ORD-ITEM-VALUE  PIC X(12) VALUE SPACES.
046500     05  FILLER              PIC X(01) VALUE '|'.
046600     05  RPT-ORD-TOT-VAT     PIC X(08) VALUE SPACES.
046700     05  FILLER              PIC X(01) VALUE '|'.
046800     05  RPT-ORD-TOT-VALUE   PIC X(12) VALUE SPACES.
046900     05  FILLER              PIC X(01) VALUE '|'.
047000     05  FILLER              PIC X(30) VALUE SPACES.
047100 01  RPT-ORD-EQ-RULE.
047200     05  FILLER              PIC X(61) VALUE SPACES.
047300     05  FILLER              PIC X(08) VALUE ALL '='.
047400     05  FILLER              PIC X(01) VALUE SPACE.
047500     05  FILLER              PIC X(12) VALUE ALL '='.
047600     05  FILLER              PIC X(50) VALUE SPACES.
047700*
047800*****************************************************************
047900 PROCEDURE DIVISION.
048000*****************************************************************
048100*
048200 000-MAIN.
048300     ADD +1 TO WS-RUN-COUNT.
048320     MOVE 'OPENING FILES' TO WS-PGM-STATUS.
048400     PERFORM 900-OPEN-FILES THRU 900-EXIT.
048420     MOVE 'LOADING CUSTOMERS' TO WS-PGM-STATUS.
048500     PERFORM 100-LOAD-CUSTOMERS THRU 100-EXIT.
048520     MOVE 'LOADING ARTICLES' TO WS-PGM-STATUS.
048600     PERFORM 150-LOAD-ARTICLES THRU 150-EXIT.
048620     MOVE 'LOADING ORDERS' TO WS-PGM-STATUS.
048700     PERFORM 180-LOAD-ORDERS THRU 180-EXIT.
048800     PERFORM 190-PRINT-LOAD-COUNTS THRU 190-EXIT.
048820     MOVE 'PRINTING KUNDEN REPORT' TO WS-PGM-STATUS.
048900     PERFORM 200-PRINT-CUSTOMER-REPORT THRU 200-EXIT.
048920     MOVE 'PRINTING ARTIKEL REPORT' TO WS-PGM-STATUS.
049000     PERFORM 300-PRINT-ARTICLE-REPORT THRU 300-EXIT.
049020     MOVE 'PRINTING BESTELLUNGEN REPORT' TO WS-PGM-STATUS.
049100     PERFORM 400-PRINT-ORDER-REPORT THRU 400-EXIT.
049120     MOVE 'PRINTING SORTED CUSTOMER LIST' TO WS-PGM-STATUS.
049200     PERFORM 500-PRINT-SORTED-CUSTOMERS THRU 500-EXIT.
049220     MOVE 'PRINTING TOP-3 ARTICLE LIST' TO WS-PGM-STATUS.
049300     PERFORM 600-PRINT-TOP3-ARTICLES THRU 600-EXIT.
049320     MOVE 'CLOSING FILES' TO WS-PGM-STATUS.
049400     PERFORM 905-CLOSE-FILES THRU 905-EXIT.
049420     MOVE 'PROGRAM END' TO WS-PGM-STATUS.
049500     GOBACK.
049600*
049700*    =============================================================
049800*    100 - LOAD CUSTOMERS (BATCH FLOW STEP 1, CUSTOMER PART)
049900*    =============================================================
050000*
050100 100-LOAD-CUSTOMERS.
050200     MOVE 0 TO WS-CUSTOMER-COUNT.
050300     PERFORM 110-LOAD-ONE-CUSTOMER THRU 110-EXIT
050400             UNTIL WS-CUST-EOF = 'Y'.
050500 100-EXIT.
050600     EXIT.
050700*
050800 110-LOAD-ONE-CUSTOMER.
050900     PERFORM 700-READ-CUSTOMER-FILE THRU 700-EXIT.
051000     IF WS-CUST-EOF = 'Y'
051100         GO TO 110-EXIT
051200     END-IF.
051300     ADD 1 TO WS-CUSTOMER-COUNT.
051400     MOVE WS-CUSTOMER-COUNT TO WS-CUST-SUB.
051500     MOVE CF-CUST-ID TO BC-CUST-ID (WS-CUST-SUB).
051600     MOVE CF-CUST-NAME TO WS-RAW-NAME.
051700     PERFORM 105-SPLIT-CUSTOMER-NAME THRU 105-EXIT.
051800     MOVE SPACES TO BC-CUST-ADDRESS (WS-CUST-SUB).
051900     PERFORM 120-LOAD-CONTACTS THRU 120-EXIT.
052000 110-EXIT.
052100     EXIT.
052200*
052300*    -------------------------------------------------------------
052400*    105 - NAME SPLITTER (TRANSLATABLE UNIT) - WO-4611.
052500*      COMMA OR SEMICOLON PRESENT -> LAST NAME BEFORE, FIRST AFTER.
052600*      ELSE LAST SPACE TOKEN IS THE LAST NAME, REST IS FIRST NAME.
052700*      ELSE (SINGLE TOKEN) THE WHOLE STRING IS THE LAST NAME.
052800*    -------------------------------------------------------------
052900*
053000 105-SPLIT-CUSTOMER-NAME.
053100     MOVE 0 TO WS-SEP-POS.
053200     MOVE 0 TO WS-SPACE-POS.
053300     PERFORM 106-COMPUTE-RAW-LEN THRU 106-EXIT.
053400     IF WS-RAW-LEN = 0
053500         MOVE SPACES TO BC-CUST-LAST-NAME (WS-CUST-SUB)
053600         MOVE SPACES TO BC-CUST-FIRST-NAME (WS-CUST-SUB)
053700         GO TO 105-EXIT
053800     END-IF.
053900     PERFORM 107-FIND-SEPARATOR THRU 107-EXIT
054000             VARYING WS-SCAN-POS FROM 1 BY 1
054100             UNTIL WS-SCAN-POS > WS-RAW-LEN OR WS-SEP-POS NOT = 0.
054200     IF WS-SEP-POS NOT = 0
054300         MOVE SPACES TO WS-TRIM-FIELD
054400         MOVE WS-RAW-NAME (1:WS-SEP-POS - 1) TO WS-TRIM-FIELD
054500         PERFORM 950-TRIM-BOTH-ENDS THRU 950-EXIT
054600         MOVE WS-TRIM-FIELD-R (WS-TRIM-START:WS-TRIM-LEN)
054700                 TO BC-CUST-LAST-NAME (WS-CUST-SUB)
054800         MOVE SPACES TO WS-TRIM-FIELD
054900         MOVE WS-RAW-NAME (WS-SEP-POS + 1:WS-RAW-LEN - WS-SEP-POS)
055000                 TO WS-TRIM-FIELD
055100         PERFORM 950-TRIM-BOTH-ENDS THRU 950-EXIT
055200         MOVE WS-TRIM-FIELD-R (WS-TRIM-START:WS-TRIM-LEN)
055300                 TO BC-CUST-FIRST-NAME (WS-CUST-SUB)
055400         GO TO 105-EXIT
055500     END-IF.
055600     PERFORM 108-FIND-LAST-SPACE THRU 108-EXIT
055700             VARYING WS-SCAN-POS FROM WS-RAW-LEN BY -1
055800             UNTIL WS-SCAN-POS = 0 OR WS-SPACE-POS NOT = 0.
055900     IF WS-SPACE-POS NOT = 0
056000         MOVE SPACES TO WS-TRIM-FIELD
056100         MOVE WS-RAW-NAME (WS-SPACE-POS + 1:
056200                 WS-RAW-LEN - WS-SPACE-POS) TO WS-TRIM-FIELD
056300         PERFORM 950-TRIM-BOTH-ENDS THRU 950-EXIT
056400         MOVE WS-TRIM-FIELD-R (WS-TRIM-START:WS-TRIM-LEN)
056500                 TO BC-CUST-LAST-NAME (WS-CUST-SUB)
056600         MOVE SPACES TO WS-TRIM-FIELD
056700         MOVE WS-RAW-NAME (1:WS-SPACE-POS - 1) TO WS-TRIM-FIELD
056800         PERFORM 950-TRIM-BOTH-ENDS THRU 950-EXIT
056900         MOVE WS-TRIM-FIELD-R (WS-TRIM-START:WS-TRIM-LEN)
057000                 TO BC-CUST-FIRST-NAME (WS-CUST-SUB)
057100     ELSE
057200         MOVE WS-RAW-NAME (1:WS-RAW-LEN)
057300                 TO BC-CUST-LAST-NAME (WS-CUST-SUB)
057400         MOVE SPACES TO BC-CUST-FIRST-NAME (WS-CUST-SUB)
057500     END-IF.
057600 105-EXIT.
057700     EXIT.
057800*
057900 106-COMPUTE-RAW-LEN.
058000     MOVE 0 TO WS-RAW-LEN.
058100     PERFORM 106A-SCAN-RAW-LEN THRU 106A-EXIT
058200             VARYING WS-SCAN-POS FROM 40 BY -1
058300             UNTIL WS-SCAN-POS = 0 OR WS-RAW-LEN NOT = 0.
058400 106-EXIT.
058500     EXIT.
058600 106A-SCAN-RAW-LEN.
058700     IF WS-RAW-NAME (WS-SCAN-POS:1) NOT = SPACE
058800         MOVE WS-SCAN-POS TO WS-RAW-LEN
058900     END-IF.
059000 106A-EXIT.
059100     EXIT.
059200*
059300 107-FIND-SEPARATOR.
059400     IF WS-RAW-NAME (WS-SCAN-POS:1) = ',' OR
059500        WS-RAW-NAME (WS-SCAN-POS:1) = ';'
059600         MOVE WS-SCAN-POS TO WS-SEP-POS
059700     END-IF.
059800 107-EXIT.
059900     EXIT.
060000*
060100 108-FIND-LAST-SPACE.
060200     IF WS-RAW-NAME (WS-SCAN-POS:1) = SPACE
060300         MOVE WS-SCAN-POS TO WS-SPACE-POS
060400     END-IF.
060500 108-EXIT.
060600     EXIT.
060700*
060800*    -------------------------------------------------------------
060900*    950 - GENERIC BOTH-ENDS TRIM.  CALLER LOADS WS-TRIM-FIELD
061000*    (SPACE-PADDED TO 40); RETURNS WS-TRIM-START/WS-TRIM-LEN SO
061100*    WS-TRIM-FIELD-R (WS-TRIM-START:WS-TRIM-LEN) IS THE TRIMMED
061200*    TEXT.  AN ALL-SPACE FIELD RETURNS LENGTH 1 (A SINGLE BLANK).
061300*    -------------------------------------------------------------
061400*
061500 950-TRIM-BOTH-ENDS.
061600     MOVE 0 TO WS-TRIM-START.
061700     MOVE 0 TO WS-TRIM-END.
061800     PERFORM 951-SCAN-FORWARD THRU 951-EXIT
061900             VARYING WS-SCAN-POS FROM 1 BY 1
062000             UNTIL WS-SCAN-POS > 40 OR WS-TRIM-START NOT = 0.
062100     IF WS-TRIM-START = 0
062200         MOVE 1 TO WS-TRIM-START
062300         MOVE 1 TO WS-TRIM-LEN
062400         GO TO 950-EXIT
062500     END-IF.
062600     PERFORM 952-SCAN-BACKWARD THRU 952-EXIT
062700             VARYING WS-SCAN-POS FROM 40 BY -1
062800             UNTIL WS-SCAN-POS = 0 OR WS-TRIM-END NOT = 0.
062900     COMPUTE WS-TRIM-LEN = WS-TRIM-END - WS-TRIM-START + 1.
063000 950-EXIT.
063100     EXIT.
063200*
063300 951-SCAN-FORWARD.
063400     IF WS-TRIM-FIELD-R (WS-SCAN-POS:1) NOT = SPACE
063500         MOVE WS-SCAN-POS TO WS-TRIM-START
063600     END-IF.
063700 951-EXIT.
063800     EXIT.
063900*
064000 952-SCAN-BACKWARD.
064100     IF WS-TRIM-FIELD-R (WS-SCAN-POS:1) NOT = SPACE
064200         MOVE WS-SCAN-POS TO WS-TRIM-END
064300     END-IF.
064400 952-EXIT.
064500     EXIT.
064600*
064700*    -------------------------------------------------------------
064800*    120 - LOAD AND CLEAN CONTACTS - WO-5107.
064900*    -------------------------------------------------------------
065000*
065100 120-LOAD-CONTACTS.
065200     MOVE 0 TO BC-CUST-CONTACT-COUNT (WS-CUST-SUB).
065300     PERFORM 121-LOAD-ONE-CONTACT THRU 121-EXIT
065400             VARYING WS-CONTACT-SUB FROM 1 BY 1
065500             UNTIL WS-CONTACT-SUB > CF-CUST-CONTACT-COUNT.
065600 120-EXIT.
065700     EXIT.
065800*
065900 121-LOAD-ONE-CONTACT.
066000     MOVE CF-CUST-CONTACT (WS-CONTACT-SUB) TO WS-CLEAN-CONTACT.
066100     INSPECT WS-CLEAN-CONTACT REPLACING ALL '"' BY SPACE.
066200     INSPECT WS-CLEAN-CONTACT REPLACING ALL '''' BY SPACE.
066300     INSPECT WS-CLEAN-CONTACT REPLACING ALL ',' BY SPACE.
066400     INSPECT WS-CLEAN-CONTACT REPLACING ALL ';' BY SPACE.
066500     INSPECT WS-CLEAN-CONTACT REPLACING ALL X'09' BY SPACE.
066600     INSPECT WS-CLEAN-CONTACT REPLACING ALL X'0A' BY SPACE.
066700     INSPECT WS-CLEAN-CONTACT REPLACING ALL X'0D' BY SPACE.
066800     MOVE SPACES TO WS-TRIM-FIELD.
066900     MOVE WS-CLEAN-CONTACT TO WS-TRIM-FIELD (1:30).
067000     PERFORM 950-TRIM-BOTH-ENDS THRU 950-EXIT.
067100     MOVE WS-TRIM-LEN TO WS-CLEAN-LEN.
067200     IF WS-CLEAN-LEN < 6
067300         GO TO 121-EXIT
067400     END-IF.
067500     MOVE SPACES TO WS-CLEAN-CONTACT.
067600     MOVE WS-TRIM-FIELD-R (WS-TRIM-START:WS-TRIM-LEN)
067700             TO WS-CLEAN-CONTACT.
067800     MOVE 'N' TO WS-DUP-FOUND.
067900     PERFORM 122-CHECK-DUP-CONTACT THRU 122-EXIT
068000             VARYING WS-DUP-SUB FROM 1 BY 1
068100             UNTIL WS-DUP-SUB > BC-CUST-CONTACT-COUNT (WS-CUST-SUB)
068200                   OR WS-DUP-YES.
068300     IF WS-DUP-YES
068400         GO TO 121-EXIT
068500     END-IF.
068600     ADD 1 TO BC-CUST-CONTACT-COUNT (WS-CUST-SUB).
068700     MOVE WS-CLEAN-CONTACT TO
068800             BC-CUST-CONTACT (WS-CUST-SUB,
068900                              BC-CUST-CONTACT-COUNT (WS-CUST-SUB)).
069000 121-EXIT.
069100     EXIT.
069200*
069300 122-CHECK-DUP-CONTACT.
069400     IF BC-CUST-CONTACT (WS-CUST-SUB, WS-DUP-SUB) = WS-CLEAN-CONTACT
069500         MOVE 'Y' TO WS-DUP-FOUND
069600     END-IF.
069700 122-EXIT.
069800     EXIT.
069900*
070000*    =============================================================
070100*    150 - LOAD ARTICLES (BATCH FLOW STEP 1, ARTICLE PART)
070200*    =============================================================
070300*
070400 150-LOAD-ARTICLES.
070500     MOVE 0 TO WS-ARTICLE-COUNT.
070600     PERFORM 151-LOAD-ONE-ARTICLE THRU 151-EXIT
070700             UNTIL WS-ART-EOF = 'Y'.
070800 150-EXIT.
070900     EXIT.
071000*
071100 151-LOAD-ONE-ARTICLE.
071200*
071300*    WO-4472 - A BLANK DESCRIPTION IS NOT A CATALOG ENTRY.  THE UNIT
071400*    PRICE NEEDS NO SEPARATE NON-NEGATIVE CHECK - AF-ART-UNIT-PRICE
071500*    IS AN UNSIGNED PICTURE, SO IT CANNOT CARRY A NEGATIVE VALUE.
071600*
071700     PERFORM 710-READ-ARTICLE-FILE THRU 710-EXIT.
071800     IF WS-ART-EOF = 'Y'
071900         GO TO 151-EXIT
072000     END-IF.
072100     IF AF-ART-DESCRIPTION = SPACES
072200         GO TO 151-EXIT
072300     END-IF.
072400     ADD 1 TO WS-ARTICLE-COUNT.
072500     MOVE WS-ARTICLE-COUNT TO WS-ART-SUB.
072600     MOVE AF-ART-ID          TO BA-ART-ID (WS-ART-SUB).
072700     MOVE AF-ART-DESCRIPTION TO BA-ART-DESCRIPTION (WS-ART-SUB).
072800     MOVE AF-ART-UNIT-PRICE  TO BA-ART-UNIT-PRICE (WS-ART-SUB).
072900     MOVE AF-ART-CURRENCY    TO BA-ART-CURRENCY (WS-ART-SUB).
073000     MOVE AF-ART-TAX-CLASS   TO BA-ART-TAX-CLASS (WS-ART-SUB).
073100 151-EXIT.
073200     EXIT.
073300*
073400*    =============================================================
073500*    180 - LOAD ORDERS AND THEIR ITEMS (BATCH FLOW STEP 1, ORDER
073600*    PART).  THE ITEM DECK IS READ AHEAD SO EACH ORDER PICKS UP
073700*    ONLY THE ITEM RECORDS THAT BELONG TO IT.
073800*    =============================================================
073900*
074000 180-LOAD-ORDERS.
074100     MOVE 0 TO WS-ORDER-COUNT.
074200     PERFORM 185-READ-AHEAD-ITEM THRU 185-EXIT.
074300     PERFORM 181-LOAD-ONE-ORDER THRU 181-EXIT
074400             UNTIL WS-ORD-EOF = 'Y'.
074500 180-EXIT.
074600     EXIT.
074700*
074800 181-LOAD-ONE-ORDER.
074900     PERFORM 720-READ-ORDER-FILE THRU 720-EXIT.
075000     IF WS-ORD-EOF = 'Y'
075100         GO TO 181-EXIT
075200     END-IF.
075300     ADD 1 TO WS-ORDER-COUNT.
075400     MOVE WS-ORDER-COUNT TO WS-ORD-SUB.
075500     MOVE OF-ORD-ID       TO BO-ORD-ID (WS-ORD-SUB).
075600     MOVE OF-ORD-CUST-ID  TO BO-ORD-CUST-ID (WS-ORD-SUB).
075700     MOVE 0 TO BO-ORD-ITEM-COUNT (WS-ORD-SUB).
075800     PERFORM 186-COLLECT-ORDER-ITEMS THRU 186-EXIT
075900             UNTIL WS-ITEM-EOF-YES OR
076000                   IF-ITEM-ORD-ID NOT = OF-ORD-ID.
076100*
076200*    WO-4980 - AN ORDER MUST HAVE AN OWNING CUSTOMER ON FILE.  THE
076300*    ITEM LINES WERE ALREADY CONSUMED ABOVE SO THE READ-AHEAD STAYS
076400*    IN STEP WITH THE ORDER DECK; A REJECTED ORDER SIMPLY GIVES BACK
076500*    ITS SLOT FOR THE NEXT HEADER TO REUSE.
076600*
076700     MOVE OF-ORD-CUST-ID TO WS-LOOKUP-CUST-ID.
076800     PERFORM 910-FIND-CUSTOMER-BY-ID THRU 910-EXIT.
076900     IF WS-FOUND-SUB = 0
077000         SUBTRACT 1 FROM WS-ORDER-COUNT
077100     END-IF.
077200 181-EXIT.
077300     EXIT.
077400*
077500 185-READ-AHEAD-ITEM.
077600     PERFORM 730-READ-ITEM-FILE THRU 730-EXIT.
077700     IF WS-ITEM-EOF-YES
077800         MOVE 'N' TO WS-ITEM-PENDING
077900     ELSE
078000         MOVE 'Y' TO WS-ITEM-PENDING
078100     END-IF.
078200 185-EXIT.
078300     EXIT.
078400*
078500 186-COLLECT-ORDER-ITEMS.
078600     IF IF-ITEM-UNITS > 0
078700         ADD 1 TO BO-ORD-ITEM-COUNT (WS-ORD-SUB)
078800         MOVE IF-ITEM-ART-ID TO
078900             BO-ITEM-ART-ID (WS-ORD-SUB,
079000                             BO-ORD-ITEM-COUNT (WS-ORD-SUB))
079100         MOVE IF-ITEM-UNITS TO
079200             BO-ITEM-UNITS (WS-ORD-SUB,
079300                            BO-ORD-ITEM-COUNT (WS-ORD-SUB))
079400     END-IF.
079500     PERFORM 730-READ-ITEM-FILE THRU 730-EXIT.
079600 186-EXIT.
079700     EXIT.
079800*
079900*    =============================================================
080000*    190 - PRINT LOAD COUNTS.
080100*    =============================================================
080200*
080300*
080400*    THE SHOP'S RUN-CONTROL CLERKS WANT THE LOAD COUNTS AT THE TOP
080500*    OF EVERY LISTING SO A SHORT DECK CAN BE SPOTTED BEFORE THE
080600*    REPORT PAGES ARE EVEN PULLED APART.
080700*
080800 190-PRINT-LOAD-COUNTS.
080900     MOVE WS-CUSTOMER-COUNT TO WS-COUNT-ED.
081000     MOVE SPACES TO RPT-TITLE-LINE.
081100     STRING WS-COUNT-ED       DELIMITED BY SIZE
081200            ' Kunden geladen.' DELIMITED BY SIZE
081300         INTO RPT-TITLE-TEXT.
081400     WRITE REPORT-RECORD FROM RPT-TITLE-LINE.
081500     MOVE WS-ARTICLE-COUNT TO WS-COUNT-ED.
081600     MOVE SPACES TO RPT-TITLE-LINE.
081700     STRING WS-COUNT-ED        DELIMITED BY SIZE
081800            ' Artikel geladen.' DELIMITED BY SIZE
081900         INTO RPT-TITLE-TEXT.
082000     WRITE REPORT-RECORD FROM RPT-TITLE-LINE.
082100     MOVE WS-ORDER-COUNT TO WS-COUNT-ED.
082200     MOVE SPACES TO RPT-TITLE-LINE.
082300     STRING WS-COUNT-ED             DELIMITED BY SIZE
082400            ' Bestellungen geladen.' DELIMITED BY SIZE
082500         INTO RPT-TITLE-TEXT.
082600     WRITE REPORT-RECORD FROM RPT-TITLE-LINE.
082700     WRITE REPORT-RECORD FROM RPT-SPACES.
082800 190-EXIT.
082900     EXIT.
083000*
083100*    =============================================================
083200*    200 - KUNDEN (CUSTOMER) REPORT - WO-4470.
083300*    =============================================================
083400*
083500 200-PRINT-CUSTOMER-REPORT.
083600     MOVE SPACES TO RPT-TITLE-LINE.
083700     MOVE BL-TITLE-CUSTOMERS TO RPT-TITLE-TEXT.
083800     WRITE REPORT-RECORD FROM RPT-TITLE-LINE.
083900     WRITE REPORT-RECORD FROM RPT-CUST-RULE.
084000     WRITE REPORT-RECORD FROM RPT-CUST-HEADER.
084100     WRITE REPORT-RECORD FROM RPT-CUST-RULE.
084200     PERFORM 210-PRINT-ONE-CUSTOMER THRU 210-EXIT
084300             VARYING WS-CUST-SUB FROM 1 BY 1
084400             UNTIL WS-CUST-SUB > WS-CUSTOMER-COUNT.
084500     WRITE REPORT-RECORD FROM RPT-CUST-RULE.
084600     WRITE REPORT-RECORD FROM RPT-SPACES.
084700 200-EXIT.
084800     EXIT.
084900*
085000*    210 PRINTS ONE CUSTOMER ROW - SHARED WITH THE SORTED-SURNAME
085100*    LISTING AT 520 BELOW, WHICH SETS WS-CUST-SUB FROM THE SORT
085200*    INDEX ARRAY BEFORE PERFORMING THIS PARAGRAPH.
085300*
085400 210-PRINT-ONE-CUSTOMER.
085500     MOVE SPACES TO RPT-CUST-DETAIL.
085600     MOVE BC-CUST-ID (WS-CUST-SUB) TO RPT-CUST-ID-ED.
085700     MOVE 'N' TO FMTP-FUNCTION.
085800     MOVE 0 TO FMTP-STYLE.
085900     MOVE BC-CUST-FIRST-NAME (WS-CUST-SUB) TO FMTP-FIRST-NAME.
086000     MOVE BC-CUST-LAST-NAME (WS-CUST-SUB) TO FMTP-LAST-NAME.
086100     CALL 'BEST0003' USING BESTFMTP-PARMS.
086200     MOVE FMTP-RESULT (1:32) TO RPT-CUST-NAME.
086300     MOVE 'C' TO FMTP-FUNCTION.
086400     MOVE 1 TO FMTP-STYLE.
086500     MOVE BC-CUST-CONTACT-COUNT (WS-CUST-SUB) TO FMTP-CONTACT-COUNT.
086600     PERFORM 211-COPY-CONTACT THRU 211-EXIT
086700             VARYING WS-CONTACT-SUB FROM 1 BY 1
086800             UNTIL WS-CONTACT-SUB > 5.
086900     CALL 'BEST0003' USING BESTFMTP-PARMS.
087000     MOVE FMTP-RESULT (1:36) TO RPT-CUST-KONTAKT.
087100     WRITE REPORT-RECORD FROM RPT-CUST-DETAIL.
087200 210-EXIT.
087300     EXIT.
087400*
087500 211-COPY-CONTACT.
087600     IF WS-CONTACT-SUB <= BC-CUST-CONTACT-COUNT (WS-CUST-SUB)
087700         MOVE BC-CUST-CONTACT (WS-CUST-SUB, WS-CONTACT-SUB)
087800                 TO FMTP-CONTACT-LIST (WS-CONTACT-SUB)
087900     ELSE
088000         MOVE SPACES TO FMTP-CONTACT-LIST (WS-CONTACT-SUB)
088100     END-IF.
088200 211-EXIT.
088300     EXIT.
088400*
088500*    =============================================================
088600*    300 - ARTIKEL (ARTICLE) REPORT - WO-4470.
088700*    =============================================================
088800*
088900 300-PRINT-ARTICLE-REPORT.
089000     MOVE SPACES TO RPT-TITLE-LINE.
089100     MOVE BL-TITLE-ARTICLES TO RPT-TITLE-TEXT.
089200     WRITE REPORT-RECORD FROM RPT-TITLE-LINE.
089300     WRITE REPORT-RECORD FROM RPT-ART-RULE.
089400     WRITE REPORT-RECORD FROM RPT-ART-HEADER.
089500     WRITE REPORT-RECORD FROM RPT-ART-RULE.
089600     PERFORM 310-PRINT-ONE-ARTICLE THRU 310-EXIT
089700             VARYING WS-ART-SUB FROM 1 BY 1
089800             UNTIL WS-ART-SUB > WS-ARTICLE-COUNT.
089900     WRITE REPORT-RECORD FROM RPT-ART-RULE.
090000     WRITE REPORT-RECORD FROM RPT-SPACES.
090100 300-EXIT.
090200     EXIT.
090300*
090400*    310 PRINTS ONE ARTICLE ROW - SHARED WITH THE TOP-3-BY-PRICE
090500*    LISTING AT 620 BELOW.
090600*
090700 310-PRINT-ONE-ARTICLE.
090800     MOVE SPACES TO RPT-ART-DETAIL.
090900     MOVE BA-ART-ID (WS-ART-SUB) TO RPT-ART-ID.
091000     MOVE BA-ART-DESCRIPTION (WS-ART-SUB) TO RPT-ART-DESC.
091100     MOVE SPACES TO WS-TRIM-FIELD.
091200     MOVE BA-ART-CURRENCY (WS-ART-SUB) TO WS-TRIM-FIELD (1:3).
091300     PERFORM 950-TRIM-BOTH-ENDS THRU 950-EXIT.
091400     MOVE 4 TO WS-RJ-WIDTH.
091500     PERFORM 940-RIGHT-JUSTIFY THRU 940-EXIT.
091600     MOVE WS-RJ-BUFFER (1:4) TO RPT-ART-CUR.
091700     MOVE 'M' TO FMTP-FUNCTION.
091800     MOVE 0 TO FMTP-STYLE.
091900     MOVE BA-ART-UNIT-PRICE (WS-ART-SUB) TO FMTP-CENTS.
092000     MOVE 10 TO WS-RJ-WIDTH.
092100     PERFORM 945-FORMAT-MONEY-RJ THRU 945-EXIT.
092200     MOVE WS-RJ-BUFFER (1:10) TO RPT-ART-PRICE.
092300     PERFORM 315-BUILD-VAT-TEXT THRU 315-EXIT.
092400     WRITE REPORT-RECORD FROM RPT-ART-DETAIL.
092500 310-EXIT.
092600     EXIT.
092700*
092800*    315 BUILDS "RATE% TAXCLASSNAME" OUT OF THE THREE-ENTRY TABLE
092900*    IN BESTLIT - THE SAME TABLE BEST0002 SCANS FOR THE ARITHMETIC.
093000*
093100 315-BUILD-VAT-TEXT.
093200     MOVE 1 TO WS-VAT-TABLE-SUB.
093300     PERFORM 316-SCAN-VAT-TABLE THRU 316-EXIT
093400             VARYING WS-VAT-TABLE-SUB FROM 1 BY 1
093500             UNTIL WS-VAT-TABLE-SUB > 3.
093600     MOVE WS-VAT-PCT TO WS-VAT-PCT-ED.
093700     MOVE SPACES TO WS-TRIM-FIELD.
093800     MOVE WS-VAT-PCT-ED-X TO WS-TRIM-FIELD (1:4).
093900     PERFORM 950-TRIM-BOTH-ENDS THRU 950-EXIT.
094000     MOVE SPACES TO RPT-ART-VAT.
094100     STRING WS-TRIM-FIELD-R (WS-TRIM-START:WS-TRIM-LEN)
094200                                             DELIMITED BY SIZE
094300            '% '                            DELIMITED BY SIZE
094400            WS-VAT-NAME                     DELIMITED BY SIZE
094500         INTO RPT-ART-VAT.
094600 315-EXIT.
094700     EXIT.
094800*
094900 316-SCAN-VAT-TABLE.
095000     IF BL-TAXCLASS-CODE (WS-VAT-TABLE-SUB) =
095100             BA-ART-TAX-CLASS (WS-ART-SUB)
095200         MOVE BL-TAXCLASS-PCT (WS-VAT-TABLE-SUB) TO WS-VAT-PCT
095300         MOVE BL-TAXCLASS-NAME (WS-VAT-TABLE-SUB) TO WS-VAT-NAME
095400         MOVE 9 TO WS-VAT-TABLE-SUB
095500     END-IF.
095600 316-EXIT.
095700     EXIT.
095800*
095900*    -------------------------------------------------------------
096000*    940 - GENERIC RIGHT-JUSTIFY.  CALLER LOADS WS-TRIM-FIELD AND
096100*    RUNS 950-TRIM-BOTH-ENDS, THEN SETS WS-RJ-WIDTH AND PERFORMS
096200*    THIS PARAGRAPH.  RESULT COMES BACK RIGHT-JUSTIFIED IN
096300*    WS-RJ-BUFFER (1:WS-RJ-WIDTH).
096400*    -------------------------------------------------------------
096500*
096600 940-RIGHT-JUSTIFY.
096700     MOVE SPACES TO WS-RJ-BUFFER.
096800     COMPUTE WS-RJ-PAD = WS-RJ-WIDTH - WS-TRIM-LEN.
096900     IF WS-RJ-PAD < 0
097000         MOVE 0 TO WS-RJ-PAD
097100     END-IF.
097200     MOVE WS-TRIM-FIELD-R (WS-TRIM-START:WS-TRIM-LEN)
097300             TO WS-RJ-BUFFER (WS-RJ-PAD + 1:WS-TRIM-LEN).
097400 940-EXIT.
097500     EXIT.
097600*
097700*    945 - CALL BEST0003 FOR A MONEY STRING (FMTP-STYLE ALREADY
097800*    SET BY THE CALLER) AND RIGHT-JUSTIFY IT TO WS-RJ-WIDTH.
097900*
098000 945-FORMAT-MONEY-RJ.
098100     MOVE 'M' TO FMTP-FUNCTION.
098200     CALL 'BEST0003' USING BESTFMTP-PARMS.
098300     MOVE FMTP-RESULT TO WS-TRIM-FIELD.
098400     PERFORM 950-TRIM-BOTH-ENDS THRU 950-EXIT.
098500     PERFORM 940-RIGHT-JUSTIFY THRU 940-EXIT.
098600 945-EXIT.
098700     EXIT.
098800*
098900*    =============================================================
099000*    400 - BESTELLUNGEN (ORDER) REPORT - WO-4502.  ONE HEADER ROW
099100*    PER ORDER, ONE DETAIL ROW PER LINE ITEM, ORDER TOTALS ON THE
099200*    LAST ITEM ROW OF EACH ORDER, GRAND TOTALS AT THE FOOT.
099300*    =============================================================
099400*
099500 400-PRINT-ORDER-REPORT.
099600     MOVE 0 TO WS-GRAND-VALUE.
099700     MOVE 0 TO WS-GRAND-VAT.
099800     MOVE SPACES TO RPT-TITLE-LINE.
099900     MOVE BL-TITLE-ORDERS TO RPT-TITLE-TEXT.
100000     WRITE REPORT-RECORD FROM RPT-TITLE-LINE.
100100     WRITE REPORT-RECORD FROM RPT-ORD-RULE.
100200     WRITE REPORT-RECORD FROM RPT-ORD-HEADER.
100300     WRITE REPORT-RECORD FROM RPT-ORD-RULE.
100400     PERFORM 410-PRINT-ONE-ORDER THRU 410-EXIT
100500             VARYING WS-ORD-SUB FROM 1 BY 1
100600             UNTIL WS-ORD-SUB > WS-ORDER-COUNT.
100700     PERFORM 450-PRINT-ORDER-TOTALS THRU 450-EXIT.
100800 400-EXIT.
100900     EXIT.
101000*
101100 410-PRINT-ONE-ORDER.
101200     MOVE BO-ORD-CUST-ID (WS-ORD-SUB) TO WS-LOOKUP-CUST-ID.
101300     PERFORM 910-FIND-CUSTOMER-BY-ID THRU 910-EXIT.
101400     IF WS-FOUND-SUB = 0
101500         GO TO 410-EXIT
101600     END-IF.
101700     MOVE 0 TO WS-ORD-VALUE.
101800     MOVE 0 TO WS-ORD-VAT.
101900     MOVE SPACES TO RPT-ORD-DETAIL.
102000     MOVE BO-ORD-ID (WS-ORD-SUB) TO RPT-ORD-ID.
102100     MOVE SPACES TO WS-TRIM-FIELD.
102200     MOVE BC-CUST-FIRST-NAME (WS-FOUND-SUB) TO WS-TRIM-FIELD (1:20).
102300     PERFORM 950-TRIM-BOTH-ENDS THRU 950-EXIT.
102400     STRING WS-TRIM-FIELD-R (WS-TRIM-START:WS-TRIM-LEN)
102500                                     DELIMITED BY SIZE
102600            '''s Bestellungen'      DELIMITED BY SIZE
102700         INTO RPT-ORD-LINE.
102800     WRITE REPORT-RECORD FROM RPT-ORD-DETAIL.
102900     PERFORM 420-PRINT-ONE-ITEM THRU 420-EXIT
103000             VARYING WS-ITEM-SUB FROM 1 BY 1
103100             UNTIL WS-ITEM-SUB > BO-ORD-ITEM-COUNT (WS-ORD-SUB).
103200     WRITE REPORT-RECORD FROM RPT-ORD-RULE.
103300     ADD WS-ORD-VALUE TO WS-GRAND-VALUE.
103400     ADD WS-ORD-VAT TO WS-GRAND-VAT.
103500 410-EXIT.
103600     EXIT.
103700*
103800 420-PRINT-ONE-ITEM.
103900     MOVE BO-ITEM-ART-ID (WS-ORD-SUB, WS-ITEM-SUB) TO WS-LOOKUP-ART-ID.
104000     PERFORM 920-FIND-ARTICLE-BY-ID THRU 920-EXIT.
104100     IF WS-FOUND-SUB = 0
104200         GO TO 420-EXIT
104300     END-IF.
104400     MOVE SPACES TO RPT-ORD-DETAIL.
104500     MOVE BO-ITEM-UNITS (WS-ORD-SUB, WS-ITEM-SUB) TO WS-UNITS-ED.
104600     MOVE 0 TO WS-UNITS-LEAD.
104700     PERFORM 427-SCAN-UNITS THRU 427-EXIT
104800             VARYING WS-UNITS-SCAN-POS FROM 1 BY 1
104900             UNTIL WS-UNITS-SCAN-POS > 3.
105000     MOVE SPACES TO WS-TRIM-FIELD.
105100     MOVE BA-ART-DESCRIPTION (WS-FOUND-SUB) TO WS-TRIM-FIELD (1:32).
105200     PERFORM 950-TRIM-BOTH-ENDS THRU 950-EXIT.
105300     MOVE 1 TO WS-LINE-PTR.
105400     STRING '- '                             DELIMITED BY SIZE
105500            WS-UNITS-ED-X (WS-UNITS-LEAD:4 - WS-UNITS-LEAD)
105600                                             DELIMITED BY SIZE
105700            ' '                              DELIMITED BY SIZE
105800            WS-TRIM-FIELD-R (WS-TRIM-START:WS-TRIM-LEN)
105900                                             DELIMITED BY SIZE
106000         INTO RPT-ORD-LINE
106100         WITH POINTER WS-LINE-PTR.
106200     IF BO-ITEM-UNITS (WS-ORD-SUB, WS-ITEM-SUB) > 1
106300         MOVE 'M' TO FMTP-FUNCTION
106400         MOVE 0 TO FMTP-STYLE
106500         MOVE BA-ART-UNIT-PRICE (WS-FOUND-SUB) TO FMTP-CENTS
106600         CALL 'BEST0003' USING BESTFMTP-PARMS
106700         MOVE FMTP-RESULT TO WS-TRIM-FIELD
106800         PERFORM 950-TRIM-BOTH-ENDS THRU 950-EXIT
106900         STRING ', '                         DELIMITED BY SIZE
107000                WS-UNITS-ED-X (WS-UNITS-LEAD:4 - WS-UNITS-LEAD)
107100                                             DELIMITED BY SIZE
107200                'x '                         DELIMITED BY SIZE
107300                WS-TRIM-FIELD-R (WS-TRIM-START:WS-TRIM-LEN)
107400                                             DELIMITED BY SIZE
107500             INTO RPT-ORD-LINE
107600             WITH POINTER WS-LINE-PTR
107700     END-IF.
107800     MOVE 'V' TO CALP-FUNCTION.
107900     MOVE BA-ART-UNIT-PRICE (WS-FOUND-SUB) TO CALP-UNIT-PRICE.
108000     MOVE BO-ITEM-UNITS (WS-ORD-SUB, WS-ITEM-SUB) TO CALP-UNITS.
108100     MOVE BA-ART-TAX-CLASS (WS-FOUND-SUB) TO CALP-TAX-CLASS.
108200     CALL 'BEST0002' USING BESTCALP-PARMS.
108300     MOVE CALP-ITEM-VALUE TO WS-ITEM-VALUE.
108400     MOVE CALP-ITEM-VAT TO WS-ITEM-VAT.
108500     ADD WS-ITEM-VALUE TO WS-ORD-VALUE.
108600     ADD WS-ITEM-VAT TO WS-ORD-VAT.
108700     MOVE 0 TO FMTP-STYLE.
108800     MOVE WS-ITEM-VAT TO FMTP-CENTS.
108900     MOVE 8 TO WS-RJ-WIDTH.
109000     PERFORM 945-FORMAT-MONEY-RJ THRU 945-EXIT.
109100     MOVE WS-RJ-BUFFER (1:8) TO RPT-ORD-ITEM-VAT.
109200     MOVE SPACE TO RPT-ORD-VAT-FLAG.
109300     IF BA-TAX-REDUCED (WS-FOUND-SUB)
109400         MOVE '*' TO RPT-ORD-VAT-FLAG
109500     END-IF.
109600     MOVE 1 TO FMTP-STYLE.
109700     MOVE WS-ITEM-VALUE TO FMTP-CENTS.
109800     MOVE 12 TO WS-RJ-WIDTH.
109900     PERFORM 945-FORMAT-MONEY-RJ THRU 945-EXIT.
110000     MOVE WS-RJ-BUFFER (1:12) TO RPT-ORD-ITEM-VALUE.
110100     IF WS-ITEM-SUB = BO-ORD-ITEM-COUNT (WS-ORD-SUB)
110200         MOVE 0 TO FMTP-STYLE
110300         MOVE WS-ORD-VAT TO FMTP-CENTS
110400         MOVE 8 TO WS-RJ-WIDTH
110500         PERFORM 945-FORMAT-MONEY-RJ THRU 945-EXIT
110600         MOVE WS-RJ-BUFFER (1:8) TO RPT-ORD-TOT-VAT
110700         MOVE 1 TO FMTP-STYLE
110800         MOVE WS-ORD-VALUE TO FMTP-CENTS
110900         MOVE 12 TO WS-RJ-WIDTH
111000         PERFORM 945-FORMAT-MONEY-RJ THRU 945-EXIT
111100         MOVE WS-RJ-BUFFER (1:12) TO RPT-ORD-TOT-VALUE
111200     END-IF.
111300     WRITE REPORT-RECORD FROM RPT-ORD-DETAIL.
111400 420-EXIT.
111500     EXIT.
111600*
111700*    427 STRIPS THE LEADING SPACES FROM THE EDITED UNITS FIELD SO
111800*    THE ITEM LINE READS "4" RATHER THAN "  4".
111900*
112000 427-SCAN-UNITS.
112100     IF WS-UNITS-ED-X (WS-UNITS-SCAN-POS:1) NOT = SPACE AND
112200        WS-UNITS-LEAD = 0
112300         MOVE WS-UNITS-SCAN-POS TO WS-UNITS-LEAD
112400     END-IF.
112500 427-EXIT.
112600     EXIT.
112700*
112800*    450 - GRAND TOTALS ROW AT THE FOOT OF THE BESTELLUNGEN REPORT.
112900*
113000 450-PRINT-ORDER-TOTALS.
113100     MOVE SPACES TO RPT-ORD-DETAIL.
113200     MOVE SPACES TO WS-TRIM-FIELD.
113300     MOVE BL-TITLE-GRAND-TOTAL TO WS-TRIM-FIELD (1:8).
113400     PERFORM 950-TRIM-BOTH-ENDS THRU 950-EXIT.
113500     MOVE 12 TO WS-RJ-WIDTH.
113600     PERFORM 940-RIGHT-JUSTIFY THRU 940-EXIT.
113700     MOVE WS-RJ-BUFFER (1:12) TO RPT-ORD-ITEM-VALUE.
113800     MOVE 0 TO FMTP-STYLE.
113900     MOVE WS-GRAND-VAT TO FMTP-CENTS.
114000     MOVE 8 TO WS-RJ-WIDTH.
114100     PERFORM 945-FORMAT-MONEY-RJ THRU 945-EXIT.
114200     MOVE WS-RJ-BUFFER (1:8) TO RPT-ORD-TOT-VAT.
114300     MOVE 1 TO FMTP-STYLE.
114400     MOVE WS-GRAND-VALUE TO FMTP-CENTS.
114500     MOVE 12 TO WS-RJ-WIDTH.
114600     PERFORM 945-FORMAT-MONEY-RJ THRU 945-EXIT.
114700     MOVE WS-RJ-BUFFER (1:12) TO RPT-ORD-TOT-VALUE.
114800     WRITE REPORT-RECORD FROM RPT-ORD-DETAIL.
114900     WRITE REPORT-RECORD FROM RPT-ORD-EQ-RULE.
115000     WRITE REPORT-RECORD FROM RPT-SPACES.
115100 450-EXIT.
115200     EXIT.
115300*
115400*    -------------------------------------------------------------
115500*    910/920 - LOOKUP BY ID.  SEQUENTIAL SCAN - THE LOAD TABLES ARE
115600*    NOT KEPT IN ID ORDER SO A BINARY SEARCH IS NOT WORTH THE CODE.
115700*    -------------------------------------------------------------
115800*
115900 910-FIND-CUSTOMER-BY-ID.
116000     MOVE 0 TO WS-FOUND-SUB.
116100     PERFORM 911-SCAN-CUSTOMERS THRU 911-EXIT
116200             VARYING WS-CUST-SUB FROM 1 BY 1
116300             UNTIL WS-CUST-SUB > WS-CUSTOMER-COUNT OR
116400                   WS-FOUND-SUB NOT = 0.
116500 910-EXIT.
116600     EXIT.
116700*
116800 911-SCAN-CUSTOMERS.
116900     IF BC-CUST-ID (WS-CUST-SUB) = WS-LOOKUP-CUST-ID
117000         MOVE WS-CUST-SUB TO WS-FOUND-SUB
117100     END-IF.
117200 911-EXIT.
117300     EXIT.
117400*
117500 920-FIND-ARTICLE-BY-ID.
117600     MOVE 0 TO WS-FOUND-SUB.
117700     PERFORM 921-SCAN-ARTICLES THRU 921-EXIT
117800             VARYING WS-ART-SUB FROM 1 BY 1
117900             UNTIL WS-ART-SUB > WS-ARTICLE-COUNT OR
118000                   WS-FOUND-SUB NOT = 0.
118100 920-EXIT.
118200     EXIT.
118300*
118400 921-SCAN-ARTICLES.
118500     IF BA-ART-ID (WS-ART-SUB) = WS-LOOKUP-ART-ID
118600         MOVE WS-ART-SUB TO WS-FOUND-SUB
118700     END-IF.
118800 921-EXIT.
118900     EXIT.
119000*
119100*    =============================================================
119200*    500 - CUSTOMERS SORTED BY SURNAME - WO-5040.  A BUBBLE SORT
119300*    ON A SEPARATE INDEX ARRAY - THE LOAD TABLE ITSELF IS NEVER
119400*    REORDERED SO 910-FIND-CUSTOMER-BY-ID KEEPS WORKING UNCHANGED.
119500*    =============================================================
119600*
119700 500-PRINT-SORTED-CUSTOMERS.
119800     MOVE SPACES TO RPT-TITLE-LINE.
119900     MOVE BL-TITLE-CUST-SORTED TO RPT-TITLE-TEXT.
120000     WRITE REPORT-RECORD FROM RPT-TITLE-LINE.
120100     WRITE REPORT-RECORD FROM RPT-CUST-RULE.
120200     WRITE REPORT-RECORD FROM RPT-CUST-HEADER.
120300     WRITE REPORT-RECORD FROM RPT-CUST-RULE.
120400     MOVE WS-CUSTOMER-COUNT TO WS-SORT-COUNT.
120500     PERFORM 800-INIT-SORT-INDEX THRU 800-EXIT.
120600     PERFORM 810-BUBBLE-SORT-CUSTOMERS THRU 810-EXIT.
120700     PERFORM 520-PRINT-SORTED-ONE THRU 520-EXIT
120800             VARYING WS-PRINT-I FROM 1 BY 1
120900             UNTIL WS-PRINT-I > WS-SORT-COUNT.
121000     WRITE REPORT-RECORD FROM RPT-CUST-RULE.
121100     WRITE REPORT-RECORD FROM RPT-SPACES.
121200 500-EXIT.
121300     EXIT.
121400*
121500 520-PRINT-SORTED-ONE.
121600     MOVE WS-SORT-INDEX (WS-PRINT-I) TO WS-CUST-SUB.
121700     PERFORM 210-PRINT-ONE-CUSTOMER THRU 210-EXIT.
121800 520-EXIT.
121900     EXIT.
122000*
122100*    800 LOADS THE INDEX ARRAY WITH THE IDENTITY PERMUTATION 1,2,
122200*    3...N BEFORE EACH DERIVED LISTING IS SORTED.
122300*
122400 800-INIT-SORT-INDEX.
122500     PERFORM 801-INIT-ONE-INDEX THRU 801-EXIT
122600             VARYING WS-SORT-I FROM 1 BY 1
122700             UNTIL WS-SORT-I > WS-SORT-COUNT.
122800 800-EXIT.
122900     EXIT.
123000*
123100 801-INIT-ONE-INDEX.
123200     MOVE WS-SORT-I TO WS-SORT-INDEX (WS-SORT-I).
123300 801-EXIT.
123400     EXIT.
123500*
123600 810-BUBBLE-SORT-CUSTOMERS.
123700     MOVE 'Y' TO WS-SORT-SWAPPED.
123800     PERFORM 811-BUBBLE-PASS-CUST THRU 811-EXIT
123900             UNTIL WS-SORT-SWAPPED = 'N'.
124000 810-EXIT.
124100     EXIT.
124200*
124300 811-BUBBLE-PASS-CUST.
124400     MOVE 'N' TO WS-SORT-SWAPPED.
124500     PERFORM 812-COMPARE-SWAP-CUST THRU 812-EXIT
124600             VARYING WS-SORT-J FROM 1 BY 1
124700             UNTIL WS-SORT-J >= WS-SORT-COUNT.
124800 811-EXIT.
124900     EXIT.
125000*
125100 812-COMPARE-SWAP-CUST.
125200     MOVE WS-SORT-INDEX (WS-SORT-J) TO WS-SORT-A.
125300     MOVE WS-SORT-INDEX (WS-SORT-J + 1) TO WS-SORT-B.
125400     IF BC-CUST-LAST-NAME (WS-SORT-A) > BC-CUST-LAST-NAME (WS-SORT-B)
125500         MOVE WS-SORT-INDEX (WS-SORT-J) TO WS-SORT-TEMP
125600         MOVE WS-SORT-INDEX (WS-SORT-J + 1) TO WS-SORT-INDEX (WS-SORT-J)
125700         MOVE WS-SORT-TEMP TO WS-SORT-INDEX (WS-SORT-J + 1)
125800         MOVE 'Y' TO WS-SORT-SWAPPED
125900     END-IF.
126000 812-EXIT.
126100     EXIT.
126200*
126300*    =============================================================
126400*    600 - TOP-3 ARTICLES BY PRICE - WO-5201.  SAME BUBBLE-SORT
126500*    IDIOM AS 500 ABOVE, DESCENDING ON UNIT PRICE, PRINTING ONLY
126600*    THE FIRST 3 INDEX-ARRAY ENTRIES.
126700*    =============================================================
126800*
126900 600-PRINT-TOP3-ARTICLES.
127000     MOVE SPACES TO RPT-TITLE-LINE.
127100     MOVE BL-TITLE-TOP3-ART TO RPT-TITLE-TEXT.
127200     WRITE REPORT-RECORD FROM RPT-TITLE-LINE.
127300     WRITE REPORT-RECORD FROM RPT-ART-RULE.
127400     WRITE REPORT-RECORD FROM RPT-ART-HEADER.
127500     WRITE REPORT-RECORD FROM RPT-ART-RULE.
127600     MOVE WS-ARTICLE-COUNT TO WS-SORT-COUNT.
127700     PERFORM 800-INIT-SORT-INDEX THRU 800-EXIT.
127800     PERFORM 820-BUBBLE-SORT-ARTICLES THRU 820-EXIT.
127900     PERFORM 620-PRINT-TOP-ONE THRU 620-EXIT
128000             VARYING WS-PRINT-I FROM 1 BY 1
128100             UNTIL WS-PRINT-I > 3 OR WS-PRINT-I > WS-SORT-COUNT.
128200     WRITE REPORT-RECORD FROM RPT-ART-RULE.
128300     WRITE REPORT-RECORD FROM RPT-SPACES.
128400 600-EXIT.
128500     EXIT.
128600*
128700 620-PRINT-TOP-ONE.
128800     MOVE WS-SORT-INDEX (WS-PRINT-I) TO WS-ART-SUB.
128900     PERFORM 310-PRINT-ONE-ARTICLE THRU 310-EXIT.
129000 620-EXIT.
129100     EXIT.
129200*
129300 820-BUBBLE-SORT-ARTICLES.
129400     MOVE 'Y' TO WS-SORT-SWAPPED.
129500     PERFORM 821-BUBBLE-PASS-ART THRU 821-EXIT
129600             UNTIL WS-SORT-SWAPPED = 'N'.
129700 820-EXIT.
129800     EXIT.
129900*
130000 821-BUBBLE-PASS-ART.
130100     MOVE 'N' TO WS-SORT-SWAPPED.
130200     PERFORM 822-COMPARE-SWAP-ART THRU 822-EXIT
130300             VARYING WS-SORT-J FROM 1 BY 1
130400             UNTIL WS-SORT-J >= WS-SORT-COUNT.
130500 821-EXIT.
130600     EXIT.
130700*
130800 822-COMPARE-SWAP-ART.
130900     MOVE WS-SORT-INDEX (WS-SORT-J) TO WS-SORT-A.
131000     MOVE WS-SORT-INDEX (WS-SORT-J + 1) TO WS-SORT-B.
131100     IF BA-ART-UNIT-PRICE (WS-SORT-A) < BA-ART-UNIT-PRICE (WS-SORT-B)
131200         MOVE WS-SORT-INDEX (WS-SORT-J) TO WS-SORT-TEMP
131300         MOVE WS-SORT-INDEX (WS-SORT-J + 1) TO WS-SORT-INDEX (WS-SORT-J)
131400         MOVE WS-SORT-TEMP TO WS-SORT-INDEX (WS-SORT-J + 1)
131500         MOVE 'Y' TO WS-SORT-SWAPPED
131600     END-IF.
131700 822-EXIT.
131800     EXIT.
131900*
132000*    =============================================================
132100*    700 SERIES - SEQUENTIAL FILE READS, ONE PARAGRAPH PER FILE.
132200*    =============================================================
132300*
132400 700-READ-CUSTOMER-FILE.
132500     READ CUSTOMER-FILE
132600         AT END
132700             MOVE 'Y' TO WS-CUST-EOF
132800     END-READ.
132900     IF WS-CUST-EOF NOT = 'Y'
133000         IF WS-CUSTFILE-STATUS NOT = '00'
133100             DISPLAY 'BEST0001 - CUSTOMER FILE READ ERROR, STATUS = '
133200                     WS-CUSTFILE-STATUS
133300             MOVE 'Y' TO WS-CUST-EOF
133400         END-IF
133500     END-IF.
133600 700-EXIT.
133700     EXIT.
133800*
133900 710-READ-ARTICLE-FILE.
134000     READ ARTICLE-FILE
134100         AT END
134200             MOVE 'Y' TO WS-ART-EOF
134300     END-READ.
134400     IF WS-ART-EOF NOT = 'Y'
134500         IF WS-ARTFILE-STATUS NOT = '00'
134600             DISPLAY 'BEST0001 - ARTICLE FILE READ ERROR, STATUS = '
134700                     WS-ARTFILE-STATUS
134800             MOVE 'Y' TO WS-ART-EOF
134900         END-IF
135000     END-IF.
135100 710-EXIT.
135200     EXIT.
135300*
135400 720-READ-ORDER-FILE.
135500     READ ORDER-FILE
135600         AT END
135700             MOVE 'Y' TO WS-ORD-EOF
135800     END-READ.
135900     IF WS-ORD-EOF NOT = 'Y'
136000         IF WS-ORDFILE-STATUS NOT = '00'
136100             DISPLAY 'BEST0001 - ORDER FILE READ ERROR, STATUS = '
136200                     WS-ORDFILE-STATUS
136300             MOVE 'Y' TO WS-ORD-EOF
136400         END-IF
136500     END-IF.
136600 720-EXIT.
136700     EXIT.
136800*
136900 730-READ-ITEM-FILE.
137000     READ ORDER-ITEM-FILE
137100         AT END
137200             MOVE 'Y' TO WS-ITEM-EOF
137300     END-READ.
137400     IF NOT WS-ITEM-EOF-YES
137500         IF WS-ITEMFILE-STATUS NOT = '00'
137600             DISPLAY 'BEST0001 - ITEM FILE READ ERROR, STATUS = '
137700                     WS-ITEMFILE-STATUS
137800             MOVE 'Y' TO WS-ITEM-EOF
137900         END-IF
138000     END-IF.
138100 730-EXIT.
138200     EXIT.
138300*
138400*    =============================================================
138500*    900/905 - OPEN AND CLOSE THE RUN'S FIVE FILES.
138600*    =============================================================
138700*
138800 900-OPEN-FILES.
138900     OPEN INPUT CUSTOMER-FILE.
139000     IF WS-CUSTFILE-STATUS NOT = '00'
139100         DISPLAY 'BEST0001 - CUSTOMER FILE OPEN ERROR, STATUS = '
139200                 WS-CUSTFILE-STATUS
139300         MOVE 16 TO RETURN-CODE
139400         STOP RUN
139500     END-IF.
139600     OPEN INPUT ARTICLE-FILE.
139700     IF WS-ARTFILE-STATUS NOT = '00'
139800         DISPLAY 'BEST0001 - ARTICLE FILE OPEN ERROR, STATUS = '
139900                 WS-ARTFILE-STATUS
140000         MOVE 16 TO RETURN-CODE
140100         STOP RUN
140200     END-IF.
140300     OPEN INPUT ORDER-FILE.
140400     IF WS-ORDFILE-STATUS NOT = '00'
140500         DISPLAY 'BEST0001 - ORDER FILE OPEN ERROR, STATUS = '
140600                 WS-ORDFILE-STATUS
140700         MOVE 16 TO RETURN-CODE
140800         STOP RUN
140900     END-IF.
141000     OPEN INPUT ORDER-ITEM-FILE.
141100     IF WS-ITEMFILE-STATUS NOT = '00'
141200         DISPLAY 'BEST0001 - ITEM FILE OPEN ERROR, STATUS = '
141300                 WS-ITEMFILE-STATUS
141400         MOVE 16 TO RETURN-CODE
141500         STOP RUN
141600     END-IF.
141700     OPEN OUTPUT REPORT-FILE.
141800     IF WS-REPORT-STATUS NOT = '00'
141900         DISPLAY 'BEST0001 - REPORT FILE OPEN ERROR, STATUS = '
142000                 WS-REPORT-STATUS
142100         MOVE 16 TO RETURN-CODE
142200         STOP RUN
142300     END-IF.
142400 900-EXIT.
142500     EXIT.
142600*
142700 905-CLOSE-FILES.
142800     CLOSE CUSTOMER-FILE ARTICLE-FILE ORDER-FILE ORDER-ITEM-FILE
142900           REPORT-FILE.
143000 905-EXIT.
143100     EXIT.
