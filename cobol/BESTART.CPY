000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = BESTART                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Bestellsystem - Article Table Entry         *
000600*                                                                *
000700* FUNCTION =                                                     *
000800*      Describes one catalog article, as built by the           *
000900*      BEST0001 load paragraphs from the ARTICLE input file.     *
001000*      The unit price is gross (VAT included) and is carried     *
001100*      as whole cents, never a fractional currency unit.         *
001200*                                                                *
001300*----------------------------------------------------------------*
001400* CHANGE ACTIVITY :                                              *
001500*                                                                *
001600*   PN= DATE   AUTHOR          REQUEST : REMARKS                 *
001700*   $D0 880412 H.KRUEGER       WO-4472 : ORIGINAL COPYBOOK       *
001750*   $D1 920308 M.OBERMEYER     WO-5201 : RE-LEVELLED TO 05/10 SO *
001760*                                        BEST0001 CAN COPY THIS  *
001770*                                        STRAIGHT INTO AN OCCURS *
001780*                                        TABLE                   *
001800*   $D2 921103 M.OBERMEYER     WO-5528 : ADD TAX-CLASS 88-LEVELS *
001900*   $D3 990614 R.WEISS         WO-6019 : Y2K - NO DATE FIELDS    *
002000*                                        HELD HERE, NONE AFFECTED*
002500*                                                                *
002600******************************************************************
002700*
002800 05  BA-ARTICLE-ENTRY OCCURS 20 TIMES.
002900*
003000*    ID IS IMMUTABLE ONCE THE ENTRY IS BUILT - SEE THE 151-
003100*    LOAD-ONE-ARTICLE PARAGRAPH IN BEST0001.
003200*
003300     10  BA-ART-ID               PIC X(11).
003400     10  BA-ART-DESCRIPTION      PIC X(32).
003500     10  BA-ART-UNIT-PRICE       PIC 9(07) COMP-3.
003600     10  BA-ART-CURRENCY         PIC X(03).
003700     10  BA-ART-TAX-CLASS        PIC X(01).
003800         88  BA-TAX-REGULAR          VALUE 'V'.
003900         88  BA-TAX-REDUCED          VALUE 'R'.
004000         88  BA-TAX-FREE             VALUE 'F'.
004100     10  FILLER                  PIC X(10).
