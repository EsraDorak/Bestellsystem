000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = BESTCUST                                  *
000400*                                                                *
000500* DESCRIPTIVE NAME = Bestellsystem - Customer Table Entry        *
000600*                                                                *
000700* FUNCTION =                                                     *
000800*      Describes one in-memory customer, as built by the         *
000900*      BEST0001 load paragraphs from the CUSTOMER input file.    *
001000*      Holds the split first/last name (see the 105- name-       *
001100*      splitter paragraph in BEST0001), the customer's default   *
001200*      correspondence address (carried for label output only -   *
001300*      no report prints it today) and up to five contact         *
001400*      strings, cleaned and de-duplicated at load time.          *
001500*                                                                *
001600*----------------------------------------------------------------*
001700* CHANGE ACTIVITY :                                              *
001800*                                                                *
001900*   PN= DATE   AUTHOR          REQUEST : REMARKS                 *
002000*   $D0 880412 H.KRUEGER       WO-4471 : ORIGINAL COPYBOOK       *
002100*   $D1 911114 M.OBERMEYER     WO-5040 : RE-LEVELLED TO 05/10/15 *
002150*                                        SO BEST0001 CAN COPY    *
002175*                                        THIS STRAIGHT INTO AN   *
002180*                                        OCCURS TABLE            *
002200*   $D2 950830 T.ACHTERBERG    WO-5107 : ADD ADDRESS SUB-GROUP   *
002300*   $D3 990614 R.WEISS         WO-6019 : Y2K - NO DATE FIELDS    *
002310*                                        HELD HERE, NONE AFFECTED*
002800*                                                                *
002900******************************************************************
003000*
003100 05  BC-CUSTOMER-ENTRY OCCURS 20 TIMES.
003200*
003300*    ID IS IMMUTABLE ONCE THE ENTRY IS BUILT - SEE THE 110-
003400*    LOAD-ONE-CUSTOMER PARAGRAPH IN BEST0001.
003500*
003600     10  BC-CUST-ID              PIC 9(07).
003700     10  BC-CUST-NAME-PARTS.
003800         15  BC-CUST-FIRST-NAME  PIC X(20).
003900         15  BC-CUST-LAST-NAME   PIC X(20).
004000*
004100*    DEFAULT / LABEL ADDRESS - PRESENT IN THE MODEL, NOT USED
004200*    BY ANY REPORT WRITTEN TODAY. LOADED FROM THE INPUT RECORD
004300*    SO THE FIELDS ARE CARRIED, NEVER PRINTED.
004400*
004500     10  BC-CUST-ADDRESS.
004600         15  BC-ADR-COUNTRY      PIC X(03).
004700         15  BC-ADR-ZIP          PIC X(05).
004800         15  BC-ADR-CITY         PIC X(25).
004900         15  BC-ADR-STREET       PIC X(25).
005000     10  BC-CUST-CONTACT-COUNT   PIC 9(02).
005100     10  BC-CUST-CONTACT OCCURS 5 TIMES
005200                         PIC X(30).
005300     10  FILLER                  PIC X(10).
