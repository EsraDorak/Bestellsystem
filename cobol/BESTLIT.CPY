000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = BESTLIT                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Bestellsystem - Common Working Storage      *
000600*                    Literals Copybook                          *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      This copybook holds the values that are common to more   *
001000*      than one program in the Bestellsystem order-processing    *
001100*      batch suite: the Mehrwertsteuer (VAT) rate table keyed    *
001200*      by tax class, the recognised currency codes, and the      *
001300*      report title / rule-line literals used by the report      *
001400*      writer paragraphs of BEST0001.                            *
001500*                                                                *
001600*----------------------------------------------------------------*
001700* CHANGE ACTIVITY :                                              *
001800*                                                                *
001900*   PN= DATE   AUTHOR          REQUEST : REMARKS                 *
002000*   $D0 880412 H.KRUEGER       WO-4471 : ORIGINAL COPYBOOK       *
002100*   $D1 921103 M.OBERMEYER     WO-5528 : ADD BTC CURRENCY CODE   *
002200*   $D2 990614 R.WEISS         WO-6019 : Y2K - NO DATE LITERALS  *
002300*                                        HELD HERE, NONE AFFECTED*
002400*                                                                *
002500******************************************************************
002600*
002700*    VAT (MEHRWERTSTEUER) RATE TABLE, KEYED BY TAX CLASS CODE.
002800*    EACH CLASS IS BUILT AS A NAMED GROUP WITH ITS OWN VALUE
002900*    CLAUSES SO THE TABLE CONTENTS ARE VISIBLE AT A GLANCE, THEN
003000*    REDEFINED AS AN OCCURS TABLE FOR PROGRAM LOOKUP.
003100*
003200 01  BL-TAXCLASS-VALUES.
003300     05  BL-TAXCLASS-V.
003400         10  FILLER              PIC X(01) VALUE 'V'.
003500         10  FILLER              PIC 9(02)V9 VALUE 19.0.
003600         10  FILLER              PIC X(12) VALUE 'GER_VAT     '.
003700     05  BL-TAXCLASS-R.
003800         10  FILLER              PIC X(01) VALUE 'R'.
003900         10  FILLER              PIC 9(02)V9 VALUE 07.0.
004000         10  FILLER              PIC X(12) VALUE 'GER_VAT_RED '.
004100     05  BL-TAXCLASS-F.
004200         10  FILLER              PIC X(01) VALUE 'F'.
004300         10  FILLER              PIC 9(02)V9 VALUE 00.0.
004400         10  FILLER              PIC X(12) VALUE 'GER_VAT_FREE'.
004500 01  BL-TAXCLASS-TABLE REDEFINES BL-TAXCLASS-VALUES.
004600     05  BL-TAXCLASS-ENTRY OCCURS 3 TIMES
004700                           INDEXED BY BL-TAXCLASS-IDX.
004800         10  BL-TAXCLASS-CODE   PIC X(01).
004900         10  BL-TAXCLASS-PCT    PIC 9(02)V9.
005000         10  BL-TAXCLASS-NAME   PIC X(12).
005100*
005200*    CURRENCY CODES RECOGNISED BY THE CATALOGUE. EUR IS THE
005300*    SHOP DEFAULT WHEN THE ARTICLE INPUT RECORD LEAVES THE
005400*    FIELD BLANK.
005500*
005600 01  BL-CURRENCY-VALUES.
005700     05  FILLER                 PIC X(03) VALUE 'EUR'.
005800     05  FILLER                 PIC X(03) VALUE 'USD'.
005900     05  FILLER                 PIC X(03) VALUE 'GBP'.
006000     05  FILLER                 PIC X(03) VALUE 'YEN'.
006100     05  FILLER                 PIC X(03) VALUE 'BTC'.
006200 01  BL-CURRENCY-TABLE REDEFINES BL-CURRENCY-VALUES.
006300     05  BL-CURRENCY-CODE OCCURS 5 TIMES
006400                          INDEXED BY BL-CURRENCY-IDX
006500                          PIC X(03).
006600*
006700*    REPORT TITLE AND RULE-LINE LITERALS FOR THE PRINT FILE.
006800*
006900 01  BL-REPORT-TITLES.
007000     05  BL-TITLE-CUSTOMERS      PIC X(16) VALUE 'Kunden:'.
007100     05  BL-TITLE-ARTICLES       PIC X(16) VALUE 'Artikel:'.
007200     05  BL-TITLE-ORDERS         PIC X(16) VALUE 'Bestellungen:'.
007300     05  BL-TITLE-CUST-SORTED    PIC X(48) VALUE
007400         'Kunden, Namen alphabetisch sortiert:'.
007500     05  BL-TITLE-TOP3-ART       PIC X(32) VALUE
007600         'Top 3 teuerste Artikel:'.
007700     05  BL-TITLE-GRAND-TOTAL    PIC X(08) VALUE 'Gesamt:'.
007800     05  FILLER                  PIC X(20) VALUE SPACES.
