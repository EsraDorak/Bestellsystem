000100*****************************************************************
000200*                                                               *
000300* PROGRAM NAME = BEST0003                                      *
000400*                                                               *
000500* DESCRIPTIVE NAME = Bestellsystem Order Processing Batch -     *
000600*                     Money / Name / Contact Formatter          *
000700*                                                               *
000800*****************************************************************
000900*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    BEST0003.
001200 AUTHOR.        H. KRUEGER.
001300 INSTALLATION.  DATENVERARBEITUNG ZENTRALE.
001400 DATE-WRITTEN.  MAY 1988.
001500 DATE-COMPILED.
001600 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001700*
001800*****************************************************************
001900*     CHANGE ACTIVITY
002000*
002100*      DATE    AUTHOR          REQUEST    DESCRIPTION
002200*     -------- --------------- ---------- --------------------------
002300*     880505   H.KRUEGER       WO-4481    ORIGINAL PROGRAM - MONEY
002400*                                         STYLES 0-2 ONLY
002500*     880812   H.KRUEGER       WO-4499    ADD NAME FORMATTING STYLES
002600*                                         0-5 FOR THE CUSTOMER REPORT
002700*     890114   H.KRUEGER       WO-4590    ADD MONEY STYLES 3-7 FOR
002800*                                         EXPORT/CURRENCY VARIANTS -
002900*                                         PRINTER TRAIN HAS NO EURO,
003000*                                         POUND OR YEN GLYPH SO THESE
003100*                                         SUBSTITUTE TWO-LETTER CODES
003200*     910822   M.OBERMEYER     WO-5011    ADD CONTACT LIST STYLES 0-2
003300*                                         FOR THE CUSTOMER REPORT
003400*                                         KONTAKT COLUMN
003500*     921103   M.OBERMEYER     WO-5528    ADD UPPER-CASE NAME STYLES
003600*                                         10-15 FOR THE SORTED LISTING
003700*                                         HEADER LINE
003800*     990614   R.WEISS         WO-6019    Y2K REVIEW - NO DATE FIELDS
003900*                                         HELD HERE, NOTHING TO CHANGE
004000*     031118   R.WEISS         WO-6640    GNUCOBOL PORT - NO SOURCE
004100*                                         CHANGES REQUIRED
004150*     040305   R.WEISS         WO-6701    ADD 77-LEVEL FMT-STATUS
004160*                                         SWITCH - SAME DUMP-READING
004170*                                         AID ADDED TO BEST0001/0002
004200*
004300*****************************************************************
004400*     FUNCTION
004500*
004600*     Callable string-formatting subprogram for the Bestellsystem
004700*     batch. Three entry functions, selected by FMTP-FUNCTION in
004800*     the BESTFMTP linkage area -
004900*
005000*       'M' - money.  FMTP-STYLE selects the layout (see the style
005100*             table in paragraph 100).
005200*       'N' - customer name, built from first/last name parts.
005300*             Styles 0-5 as printed; 10-15 are the same styles
005400*             upper-cased, used on the sorted-listing heading.
005500*       'C' - customer contact list, styles 0-2.
005600*
005700*     WO-4590 NOTE - this shop's report printer train carries no
005800*     EURO, POUND STERLING or YEN glyph, so styles 3, 5 and 6
005900*     substitute the two-letter codes EU, GB and YN in their place.
006000*****************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     CLASS ALPHA-LOWER IS 'a' THRU 'z'
006600     UPSI-0 ON STATUS IS FMTP-TRACE-ON
006700            OFF STATUS IS FMTP-TRACE-OFF.
006800*
006900 DATA DIVISION.
007000 WORKING-STORAGE SECTION.
007100*
007200 01  WS-DEBUG-DETAILS.
007300     05  FILLER                    PIC X(30)
007400             VALUE 'BEST0003----WORKING STORAGE'.
007500     05  WS-CALL-COUNT             PIC S9(07) COMP-3 VALUE +0.
007600     05  FILLER                    PIC X(08) VALUE SPACES.
007620*
007640*    WO-6701 - STANDALONE DUMP-READING AID - SHOWS WHICH FUNCTION
007650*    THIS CALL IS CURRENTLY WORKING ON WHEN A DUMP IS TAKEN.
007660*
007680 77  WS-FMT-STATUS             PIC X(20) VALUE 'ENTRY'.
007700*
007800*    MONEY WORK AREA - INTEGER PART IS EDITED WITH COMMA INSERTION
007900*    (THE 132-COLUMN PRINTER TRAIN HANDLES THAT EDITING FOR US).
008000*
008100 01  WS-MONEY-WORK.
008200     05  WS-DECIMAL-DIGITS         PIC 9(01) COMP.
008300     05  WS-CENTS-ABS              PIC 9(09) COMP-3.
008400     05  WS-INT-PART               PIC 9(09) COMP-3.
008500     05  WS-FRAC-PART              PIC 9(02).
008600     05  WS-FRAC-PART-X REDEFINES WS-FRAC-PART
008700                                   PIC X(02).
008800     05  WS-INT-EDIT               PIC ZZZ,ZZZ,ZZ9.
008900     05  WS-INT-EDIT-X REDEFINES WS-INT-EDIT
009000                                   PIC X(11).
009100     05  WS-LEAD-SPACES            PIC S9(04) COMP.
009200     05  WS-TRIM-START             PIC S9(04) COMP.
009300     05  WS-UNIT-TEXT              PIC X(06).
009350     05  FILLER                    PIC X(06) VALUE SPACES.
009400*
009500*    NAME WORK AREA.
009600*
009700 01  WS-NAME-WORK.
009800     05  WS-NAME-STYLE             PIC 9(02) COMP.
009900     05  WS-UPPER-FLAG             PIC X(01).
010000         88  WS-UPPER-YES              VALUE 'Y'.
010100         88  WS-UPPER-NO               VALUE 'N'.
010200     05  WS-FIRST-INITIAL          PIC X(01).
010300     05  WS-FIRST-LEN              PIC S9(04) COMP.
010400     05  WS-LAST-LEN               PIC S9(04) COMP.
010450     05  FILLER                    PIC X(06) VALUE SPACES.
010500*
010600*    GENERIC RIGHT-TRIM SCAN AREA - SHARED BY THE NAME AND CONTACT
010700*    PARAGRAPHS. WS-SCAN-FIELD IS LOADED WITH WHATEVER X(n) ITEM
010800*    NEEDS ITS TRAILING SPACES MEASURED BEFORE A STRING VERB USES
010900*    IT (SEE PARAGRAPH 900).
011000*
011100 01  WS-SCAN-AREA.
011200     05  WS-SCAN-FIELD             PIC X(30).
011300     05  WS-SCAN-FIELD-R REDEFINES WS-SCAN-FIELD
011400                                   PIC X(30).
011500     05  WS-SCAN-POS               PIC S9(04) COMP.
011600     05  WS-SCAN-LEN               PIC S9(04) COMP.
011650     05  FILLER                    PIC X(06) VALUE SPACES.
011700*
011800*    CONTACT WORK AREA.
011900*
012000 01  WS-CONTACT-WORK.
012100     05  WS-CONTACT-IDX            PIC S9(04) COMP.
012200     05  WS-CONTACT-EXTRA          PIC 9(02) COMP.
012300     05  WS-CONTACT-EXTRA-ED       PIC 9(01).
012400     05  WS-RESULT-PTR             PIC S9(04) COMP.
012450     05  FILLER                    PIC X(06) VALUE SPACES.
012500*
012600 LINKAGE SECTION.
012700     COPY BESTFMTP.
012800*
012900*****************************************************************
013000 PROCEDURE DIVISION USING BESTFMTP-PARMS.
013100*****************************************************************
013200*
013300 000-FORMAT-MAIN.
013400     ADD +1 TO WS-CALL-COUNT.
013500     MOVE 0 TO FMTP-RETURN-CODE.
013600     MOVE SPACES TO FMTP-RESULT.
013650     MOVE 'DISPATCHING' TO WS-FMT-STATUS.
013700     EVALUATE TRUE
013800         WHEN FMTP-FN-MONEY
013820             MOVE 'MONEY FUNCTION' TO WS-FMT-STATUS
013900             PERFORM 100-FORMAT-MONEY THRU 100-EXIT
014000         WHEN FMTP-FN-NAME
014020             MOVE 'NAME FUNCTION' TO WS-FMT-STATUS
014100             PERFORM 200-FORMAT-NAME THRU 200-EXIT
014200         WHEN FMTP-FN-CONTACT
014220             MOVE 'CONTACT FUNCTION' TO WS-FMT-STATUS
014300             PERFORM 300-FORMAT-CONTACTS THRU 300-EXIT
014400         WHEN OTHER
014420             MOVE 'UNKNOWN FUNCTION CODE' TO WS-FMT-STATUS
014500             MOVE 8 TO FMTP-RETURN-CODE
014600     END-EVALUATE.
014650     MOVE 'RETURN TO CALLER' TO WS-FMT-STATUS.
014700     GOBACK.
014800*
014900*    -------------------------------------------------------------
015000*    MONEY FORMATTING - WO-4481 / WO-4590.
015100*
015200*    STYLE   LAYOUT                DECIMALS  UNIT TEXT
015300*      0     d.dd                     2      (none)
015400*      1     d.dd EUR                 2      ' EUR'  (leading blank)
015500*      2     d.ddEUR                  2      'EUR'
015600*      3     d.ddEU                   2      'EU'    (euro glyph sub)
015700*      4     d.dd$                    2      '$'
015800*      5     d.ddGB                   2      'GB'    (pound glyph sub)
015900*      6     d YN                     0      ' YN'   (yen glyph sub)
016000*      7     d                        0      (none)
016100*    -------------------------------------------------------------
016200*
016300 100-FORMAT-MONEY.
016400     MOVE FMTP-CENTS TO WS-CENTS-ABS.
016500     EVALUATE FMTP-STYLE
016600         WHEN 0  MOVE 2 TO WS-DECIMAL-DIGITS  MOVE SPACES TO WS-UNIT-TEXT
016700         WHEN 1  MOVE 2 TO WS-DECIMAL-DIGITS  MOVE ' EUR' TO WS-UNIT-TEXT
016800         WHEN 2  MOVE 2 TO WS-DECIMAL-DIGITS  MOVE 'EUR' TO WS-UNIT-TEXT
016900         WHEN 3  MOVE 2 TO WS-DECIMAL-DIGITS  MOVE 'EU' TO WS-UNIT-TEXT
017000         WHEN 4  MOVE 2 TO WS-DECIMAL-DIGITS  MOVE '$' TO WS-UNIT-TEXT
017100         WHEN 5  MOVE 2 TO WS-DECIMAL-DIGITS  MOVE 'GB' TO WS-UNIT-TEXT
017200         WHEN 6  MOVE 0 TO WS-DECIMAL-DIGITS  MOVE ' YN' TO WS-UNIT-TEXT
017300         WHEN 7  MOVE 0 TO WS-DECIMAL-DIGITS  MOVE SPACES TO WS-UNIT-TEXT
017400         WHEN OTHER
017500             MOVE 2 TO WS-DECIMAL-DIGITS
017600             MOVE SPACES TO WS-UNIT-TEXT
017700     END-EVALUATE.
017800     IF WS-DECIMAL-DIGITS = 2
017900         COMPUTE WS-INT-PART = WS-CENTS-ABS / 100
018000         COMPUTE WS-FRAC-PART =
018100                 WS-CENTS-ABS - (WS-INT-PART * 100)
018200     ELSE
018300         MOVE WS-CENTS-ABS TO WS-INT-PART
018400         MOVE 0 TO WS-FRAC-PART
018500     END-IF.
018600     MOVE WS-INT-PART TO WS-INT-EDIT.
018700     MOVE 0 TO WS-LEAD-SPACES.
018800     PERFORM 110-COUNT-LEAD-SPACES THRU 110-EXIT
018900             VARYING WS-SCAN-POS FROM 1 BY 1
019000             UNTIL WS-SCAN-POS > 11.
019100     COMPUTE WS-TRIM-START = WS-LEAD-SPACES + 1.
019200     IF WS-DECIMAL-DIGITS = 2
019300         STRING WS-INT-EDIT-X (WS-TRIM-START:12 - WS-TRIM-START)
019400                    DELIMITED BY SIZE
019500                '.'                 DELIMITED BY SIZE
019600                WS-FRAC-PART        DELIMITED BY SIZE
019700                WS-UNIT-TEXT        DELIMITED BY SIZE
019800             INTO FMTP-RESULT
019900     ELSE
020000         STRING WS-INT-EDIT-X (WS-TRIM-START:12 - WS-TRIM-START)
020100                    DELIMITED BY SIZE
020200                WS-UNIT-TEXT        DELIMITED BY SIZE
020300             INTO FMTP-RESULT
020400     END-IF.
020500 100-EXIT.
020600     EXIT.
020700*
020800 110-COUNT-LEAD-SPACES.
020900     IF WS-INT-EDIT-X (WS-SCAN-POS:1) = SPACE
021000         ADD 1 TO WS-LEAD-SPACES
021100     ELSE
021200         MOVE 99 TO WS-SCAN-POS
021300     END-IF.
021400 110-EXIT.
021500     EXIT.
021600*
021700*    -------------------------------------------------------------
021800*    CUSTOMER NAME FORMATTING - WO-4499 / WO-5528.
021900*    -------------------------------------------------------------
022000*
022100 200-FORMAT-NAME.
022200     MOVE FMTP-STYLE TO WS-NAME-STYLE.
022300     MOVE 'N' TO WS-UPPER-FLAG.
022400     IF WS-NAME-STYLE >= 10
022500         MOVE 'Y' TO WS-UPPER-FLAG
022600         SUBTRACT 10 FROM WS-NAME-STYLE
022700     END-IF.
022800     MOVE FMTP-FIRST-NAME TO WS-FIRST-INITIAL.
022900     IF FMTP-FIRST-NAME = SPACES
023000         MOVE SPACE TO WS-FIRST-INITIAL
023100     END-IF.
023200     MOVE SPACES TO WS-SCAN-FIELD.
023300     MOVE FMTP-FIRST-NAME TO WS-SCAN-FIELD (1:20).
023400     PERFORM 900-COMPUTE-SCAN-LEN THRU 900-EXIT.
023500     MOVE WS-SCAN-LEN TO WS-FIRST-LEN.
023600     IF WS-FIRST-LEN = 0
023700         MOVE 1 TO WS-FIRST-LEN
023800     END-IF.
023900     MOVE SPACES TO WS-SCAN-FIELD.
024000     MOVE FMTP-LAST-NAME TO WS-SCAN-FIELD (1:20).
024100     PERFORM 900-COMPUTE-SCAN-LEN THRU 900-EXIT.
024200     MOVE WS-SCAN-LEN TO WS-LAST-LEN.
024300     IF WS-LAST-LEN = 0
024400         MOVE 1 TO WS-LAST-LEN
024500     END-IF.
024600     EVALUATE WS-NAME-STYLE
024700         WHEN 0
024800             STRING FMTP-LAST-NAME (1:WS-LAST-LEN)  DELIMITED BY SIZE
024900                    ', '                             DELIMITED BY SIZE
025000                    FMTP-FIRST-NAME (1:WS-FIRST-LEN) DELIMITED BY SIZE
025100                 INTO FMTP-RESULT
025200         WHEN 1
025300             STRING FMTP-FIRST-NAME (1:WS-FIRST-LEN) DELIMITED BY SIZE
025400                    ' '                               DELIMITED BY SIZE
025500                    FMTP-LAST-NAME (1:WS-LAST-LEN)   DELIMITED BY SIZE
025600                 INTO FMTP-RESULT
025700         WHEN 2
025800             STRING FMTP-LAST-NAME (1:WS-LAST-LEN)  DELIMITED BY SIZE
025900                    ', '                             DELIMITED BY SIZE
026000                    WS-FIRST-INITIAL                 DELIMITED BY SIZE
026100                    '.'                               DELIMITED BY SIZE
026200                 INTO FMTP-RESULT
026300         WHEN 3
026400             STRING WS-FIRST-INITIAL                 DELIMITED BY SIZE
026500                    '. '                              DELIMITED BY SIZE
026600                    FMTP-LAST-NAME (1:WS-LAST-LEN)   DELIMITED BY SIZE
026700                 INTO FMTP-RESULT
026800         WHEN 4
026900             STRING FMTP-LAST-NAME (1:WS-LAST-LEN)  DELIMITED BY SIZE
027000                 INTO FMTP-RESULT
027100         WHEN 5
027200             STRING FMTP-FIRST-NAME (1:WS-FIRST-LEN) DELIMITED BY SIZE
027300                 INTO FMTP-RESULT
027400         WHEN OTHER
027500             STRING FMTP-LAST-NAME (1:WS-LAST-LEN)  DELIMITED BY SIZE
027600                    ', '                             DELIMITED BY SIZE
027700                    FMTP-FIRST-NAME (1:WS-FIRST-LEN) DELIMITED BY SIZE
027800                 INTO FMTP-RESULT
027900     END-EVALUATE.
028000     IF WS-UPPER-YES
028100         INSPECT FMTP-RESULT CONVERTING
028200             'abcdefghijklmnopqrstuvwxyz'
028300          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
028400     END-IF.
028500 200-EXIT.
028600     EXIT.
028700*
028800*    -------------------------------------------------------------
028900*    CONTACT LIST FORMATTING - WO-5011.
029000*    -------------------------------------------------------------
029100*
029200 300-FORMAT-CONTACTS.
029300     EVALUATE FMTP-STYLE
029400         WHEN 1
029500             PERFORM 310-FORMAT-CONTACT-PLUS-N THRU 310-EXIT
029600         WHEN 2
029700             PERFORM 320-JOIN-ALL-CONTACTS THRU 320-EXIT
029800         WHEN OTHER
029900             PERFORM 305-FORMAT-FIRST-CONTACT THRU 305-EXIT
030000     END-EVALUATE.
030100 300-EXIT.
030200     EXIT.
030300*
030400 305-FORMAT-FIRST-CONTACT.
030500     IF FMTP-CONTACT-COUNT = 0
030600         MOVE SPACES TO FMTP-RESULT
030700     ELSE
030800         MOVE SPACES TO WS-SCAN-FIELD
030900         MOVE FMTP-CONTACT-LIST (1) TO WS-SCAN-FIELD
031000         PERFORM 900-COMPUTE-SCAN-LEN THRU 900-EXIT
031100         IF WS-SCAN-LEN = 0
031200             MOVE 1 TO WS-SCAN-LEN
031300         END-IF
031400         STRING WS-SCAN-FIELD (1:WS-SCAN-LEN) DELIMITED BY SIZE
031500             INTO FMTP-RESULT
031600     END-IF.
031700 305-EXIT.
031800     EXIT.
031900*
032000 310-FORMAT-CONTACT-PLUS-N.
032100     PERFORM 305-FORMAT-FIRST-CONTACT THRU 305-EXIT.
032200     IF FMTP-CONTACT-COUNT > 1
032300         COMPUTE WS-CONTACT-EXTRA = FMTP-CONTACT-COUNT - 1
032400         MOVE WS-CONTACT-EXTRA TO WS-CONTACT-EXTRA-ED
032500         MOVE SPACES TO WS-SCAN-FIELD
032600         MOVE FMTP-RESULT (1:30) TO WS-SCAN-FIELD
032700         PERFORM 900-COMPUTE-SCAN-LEN THRU 900-EXIT
032800         IF WS-SCAN-LEN = 0
032900             MOVE 1 TO WS-SCAN-LEN
033000         END-IF
033100         STRING FMTP-RESULT (1:WS-SCAN-LEN)  DELIMITED BY SIZE
033200                ', (+'                        DELIMITED BY SIZE
033300                WS-CONTACT-EXTRA-ED           DELIMITED BY SIZE
033400                ' contacts)'                  DELIMITED BY SIZE
033500             INTO FMTP-RESULT
033600     END-IF.
033700 310-EXIT.
033800     EXIT.
033900*
034000 320-JOIN-ALL-CONTACTS.
034100     MOVE SPACES TO FMTP-RESULT.
034200     MOVE 1 TO WS-RESULT-PTR.
034300     PERFORM 325-JOIN-ONE-CONTACT THRU 325-EXIT
034400             VARYING WS-CONTACT-IDX FROM 1 BY 1
034500             UNTIL WS-CONTACT-IDX > FMTP-CONTACT-COUNT.
034600 320-EXIT.
034700     EXIT.
034800*
034900 325-JOIN-ONE-CONTACT.
035000     MOVE SPACES TO WS-SCAN-FIELD.
035100     MOVE FMTP-CONTACT-LIST (WS-CONTACT-IDX) TO WS-SCAN-FIELD.
035200     PERFORM 900-COMPUTE-SCAN-LEN THRU 900-EXIT.
035300     IF WS-SCAN-LEN = 0
035400         MOVE 1 TO WS-SCAN-LEN
035500     END-IF.
035600     STRING WS-SCAN-FIELD (1:WS-SCAN-LEN) DELIMITED BY SIZE
035700         INTO FMTP-RESULT
035800         WITH POINTER WS-RESULT-PTR.
035900     IF WS-CONTACT-IDX < FMTP-CONTACT-COUNT
036000         STRING ', ' DELIMITED BY SIZE
036100             INTO FMTP-RESULT
036200             WITH POINTER WS-RESULT-PTR
036300     END-IF.
036400 325-EXIT.
036500     EXIT.
036600*
036700*    -------------------------------------------------------------
036800*    900-COMPUTE-SCAN-LEN - GENERIC RIGHT-TRIM.  CALLER LOADS
036900*    WS-SCAN-FIELD, THIS PARAGRAPH RETURNS WS-SCAN-LEN (0 IF THE
037000*    FIELD IS ALL SPACES).  SAME EARLY-EXIT-BY-SENTINEL IDIOM AS
037100*    THE TAX-CLASS TABLE SCAN IN BEST0002.
037200*    -------------------------------------------------------------
037300*
037400 900-COMPUTE-SCAN-LEN.
037500     MOVE 0 TO WS-SCAN-LEN.
037600     PERFORM 910-SCAN-BACKWARD THRU 910-EXIT
037700             VARYING WS-SCAN-POS FROM 30 BY -1
037800             UNTIL WS-SCAN-POS = 0 OR WS-SCAN-LEN NOT = 0.
037900 900-EXIT.
038000     EXIT.
038100*
038200 910-SCAN-BACKWARD.
038300     IF WS-SCAN-FIELD-R (WS-SCAN-POS:1) NOT = SPACE
038400         MOVE WS-SCAN-POS TO WS-SCAN-LEN
038500     END-IF.
038600 910-EXIT.
038700     EXIT.
