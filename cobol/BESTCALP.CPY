000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = BESTCALP                                  *
000400*                                                                *
000500* DESCRIPTIVE NAME = Bestellsystem - Calculator Linkage Parm     *
000600*                                                                *
000700* FUNCTION =                                                     *
000800*      Parameter area passed CALL ... USING BESTCALP-PARMS       *
000900*      between BEST0001 and the BEST0002 Calculator subprogram.  *
001000*      One area serves both callable functions - the caller      *
001100*      sets CALP-FUNCTION and the relevant input fields, and     *
001200*      reads back CALP-RETURN-CODE plus the matching output      *
001300*      field.                                                    *
001400*                                                                *
001500*      CALP-FUNCTION = 'V' - ITEM VALUE + ITEM VAT                *
001600*          IN  : CALP-UNIT-PRICE, CALP-UNITS, CALP-TAX-CLASS     *
001700*          OUT : CALP-ITEM-VALUE, CALP-ITEM-VAT                  *
001800*      CALP-FUNCTION = 'G' - VAT-FROM-GROSS UTILITY               *
001900*          IN  : CALP-GROSS-AMOUNT, CALP-TAX-CLASS               *
002000*          OUT : CALP-VAT-AMOUNT                                 *
002100*                                                                *
002200*----------------------------------------------------------------*
002300* CHANGE ACTIVITY :                                              *
002400*                                                                *
002500*   PN= DATE   AUTHOR          REQUEST : REMARKS                 *
002600*   $D0 880505 H.KRUEGER       WO-4480 : ORIGINAL COPYBOOK       *
002700*   $D1 990614 R.WEISS         WO-6019 : Y2K - NO DATE FIELDS    *
002800*                                        HELD HERE, NONE AFFECTED*
002900*                                                                *
003000******************************************************************
003100*
003200 01  BESTCALP-PARMS.
003300     05  CALP-FUNCTION           PIC X(01).
003400         88  CALP-FN-ITEM-VALUE      VALUE 'V'.
003500         88  CALP-FN-VAT-FROM-GROSS  VALUE 'G'.
003600     05  CALP-RETURN-CODE        PIC 9(02) COMP.
003700         88  CALP-RC-OK              VALUE 0.
003800         88  CALP-RC-ERROR           VALUE 8.
003900     05  CALP-TAX-CLASS          PIC X(01).
004000     05  CALP-UNIT-PRICE         PIC 9(07) COMP-3.
004100     05  CALP-UNITS              PIC 9(03) COMP.
004200     05  CALP-GROSS-AMOUNT       PIC S9(09) COMP-3.
004300     05  CALP-ITEM-VALUE         PIC 9(09) COMP-3.
004400     05  CALP-ITEM-VAT           PIC 9(09) COMP-3.
004500     05  CALP-VAT-AMOUNT         PIC 9(09) COMP-3.
004600     05  FILLER                  PIC X(08).
